000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PROGRAMA-PRINCIPAL.                                       
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  DEPTO. DE SISTEMAS.                                       
000500 DATE-WRITTEN.  02/11/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000800*****************************************************************         
000900*  PROGRAMA    : PROGRAMA-PRINCIPAL (MENU4VERS)                   VRS001  
001000*  SISTEMA     : EMISION Y ADMINISTRACION DE CONTRATOS            VRS001  
001100*                DE SEGUROS (EX-SISTEMA DE FARMACIA)              VRS001  
001200*  OBJETIVO    : LEER EL ARCHIVO DE TRANSACCIONES DEL PROCESO     VRS001  
001300*                BATCH Y DESPACHAR CADA UNA A LA OPCIONn QUE      VRS001  
001400*                CORRESPONDA, DEJANDO UN REGISTRO DE RESULTADO    VRS001  
001500*                POR CADA TRANSACCION PROCESADA.                  VRS001  
001600*****************************************************************         
001700*  BITACORA DE MODIFICACIONES                                     VRS001  
001800*  FECHA     PROGRAMADOR   TICKET    DESCRIPCION                  VRS001  
001900*  --------  ------------  --------  --------------------------   VRS001  
002000*  02/11/87  C.RUZ         INI-001   VERSION ORIGINAL (MENU       VRS001  
002100*                                    INTERACTIVO DE PANTALLA      VRS001  
002200*                                    CON 6 OPCIONES).             VRS001  
002300*  08/30/93  C.RUZ         MNT-026   SE AGREGA VALIDACION DE      VRS002  
002400*                                    OPCION FUERA DE RANGO.       VRS002  
002500*  01/22/99  R.SALAZAR     Y2K-013   AJUSTE DE SIGLO PARA LA      VRS004  
002600*                                    FECHA DESPLEGADA EN EL       VRS004  
002700*                                    ENCABEZADO DE PANTALLA.      VRS004  
002800*  03/04/01  M.FUENTES     REQ-121   RECONVERSION TOTAL: SE       VRS005  
002900*                                    ELIMINA LA PANTALLA DE       VRS005  
003000*                                    MENU INTERACTIVA Y SE        VRS005  
003100*                                    CONVIERTE EL PROGRAMA EN     VRS005  
003200*                                    UN DESPACHADOR BATCH QUE     VRS005  
003300*                                    LEE TRANSACCIONES DE UN      VRS005  
003400*                                    ARCHIVO Y LLAMA A LAS        VRS005  
003500*                                    OPCIONn DEL CONVENIO         VRS005  
003600*                                    ALEMAN (1 A 5).              VRS005  
003700*  09/12/02  M.FUENTES     MNT-147   SE AGREGA ARCHIVO DE         VRS006  
003800*                                    RESULTADO CON UN REGISTRO    VRS006  
003900*                                    POR TRANSACCION DESPACHADA.  VRS006  
004000*  08/05/03  J.PRIETO      MNT-160   SE AGREGA DESPLIEGUE DE      VRS007  
004100*                                    CONTADOR DE TRANSACCIONES    VRS007  
004200*                                    AL CIERRE, EN MODO PRUEBA.   VRS007  
004300*****************************************************************         
004400*  CODIGO DE TRANSACCION (TR-CODIGO, 1 REGISTRO DE ENTRADA):              
004500*     1 = CREAR CONTRATO (OPCION1 / CREATEVERTRAG)                        
004600*     2 = CREAR COBERTURA (OPCION2 / CREATEDECKUNG)                       
004700*     3 = LISTAR PRODUCTOS (OPCION3 / KURZBEZPRODUKTE)                    
004800*     4 = CALCULAR PRIMA MENSUAL (OPCION4 / CALCMONATSRATE)               
004900*     5 = BUSCAR CLIENTE POR NUMERO (OPCION5 / FINDKUNDEBYID)             
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-370.                                                
005400 OBJECT-COMPUTER. IBM-370.                                                
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005800     UPSI-0 ON STATUS IS WS-MODO-PRUEBA.                                  
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT VERS-TRANS-FILE ASSIGN TO VERSTRAN                            
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS IS WS-FS-TRANS.                                      
006400                                                                          
006500     SELECT VERS-RESULT-FILE ASSIGN TO VERSRSLT                           
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS IS WS-FS-RESULT.                                     
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*-----------------------------------------------------------              
007200*  ARCHIVO DE TRANSACCIONES DE ENTRADA AL PROCESO BATCH                   
007300*-----------------------------------------------------------              
007400 FD  VERS-TRANS-FILE                                                      
007500     LABEL RECORD IS STANDARD                                             
007600     VALUE OF FILE-ID IS "VERSTRAN.DAT".                                  
007700 01  FD-TRANS-RECORD.                                                     
007800     05  FD-TR-CODIGO        PIC 9(1).                                    
007900     05  FD-TR-DATOS         PIC X(79).                                   
007950     05  FILLER              PIC X(01).                                   
008000                                                                          
008100*-----------------------------------------------------------              
008200*  ARCHIVO DE RESULTADOS, UN REGISTRO POR TRANSACCION LEIDA               
008300*-----------------------------------------------------------              
008400 FD  VERS-RESULT-FILE                                                     
008500     LABEL RECORD IS STANDARD                                             
008600     VALUE OF FILE-ID IS "VERSRSLT.DAT".                                  
008700 01  FD-RESULT-RECORD.                                                    
008800     05  FD-RS-CODIGO        PIC 9(1).                                    
008900     05  FD-RS-RETORNO       PIC 99.                                      
009000     05  FD-RS-DATOS         PIC X(78).                                   
009100     05  FILLER              PIC X(01).                                   
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400 01  WS-FS-TRANS             PIC X(2)  VALUE "00".                        
009500     88  FS-TRANS-OK             VALUE "00".                              
009600     88  FS-TRANS-EOF            VALUE "10".                              
009700 01  WS-FS-RESULT            PIC X(2)  VALUE "00".                        
009800     88  FS-RESULT-OK            VALUE "00".                              
009900                                                                          
010000 01  WS-MODO-PRUEBA          PIC X     VALUE "N".                         
010100     88  EN-MODO-PRUEBA           VALUE "S".                              
010200                                                                          
010300 01  WS-CONTADORES-Y-SUBS.                                                
010400     05  WS-TOTAL-LEIDAS     PIC 9(6)  COMP VALUE ZERO.                   
010500     05  WS-TOTAL-OK         PIC 9(6)  COMP VALUE ZERO.                   
010600     05  WS-TOTAL-ERROR      PIC 9(6)  COMP VALUE ZERO.                   
010700     05  FILLER              PIC X(01).                                   
010800                                                                          
010900 01  WS-TRANS-AREA.                                                       
011000     05  WS-TR-CODIGO        PIC 9(1)  VALUE ZERO.                        
011100     05  WS-TR-DATOS         PIC X(79) VALUE SPACES.                      
011200 01  WS-TRANS-AREA-R REDEFINES WS-TRANS-AREA.                             
011300     05  WS-TR-CODIGO-N      PIC 9.                                       
011400     05  WS-TR-RESTO         PIC X(79).                                   
011500                                                                          
011600 01  WS-RESULT-AREA.                                                      
011700     05  WS-RS-RETORNO       PIC 99    VALUE ZERO.                        
011800     05  WS-RS-DATOS         PIC X(78) VALUE SPACES.                      
011900 01  WS-RESULT-AREA-R REDEFINES WS-RESULT-AREA.                           
012000     05  WS-RS-RETORNO-N     PIC 99.                                      
012100     05  WS-RS-RESTO         PIC X(78).                                   
012200                                                                          
012300 01  WS-FECHA-SISTEMA-6      PIC 9(6)  VALUE ZERO.                        
012400 01  WS-FECHA-SISTEMA-6-R REDEFINES WS-FECHA-SISTEMA-6.                   
012500     05  WS-HOY-AA-6         PIC 99.                                      
012600     05  WS-HOY-MM-6         PIC 99.                                      
012700     05  WS-HOY-DD-6         PIC 99.                                      
012800                                                                          
012900 01  WS-FECHA-HOY            PIC 9(8)  VALUE ZERO.                        
013000 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
013100     05  WS-HOY-CC           PIC 99.                                      
013200     05  WS-HOY-AA           PIC 99.                                      
013300     05  WS-HOY-MM           PIC 99.                                      
013400     05  WS-HOY-DD           PIC 99.                                      
013500                                                                          
013600 PROCEDURE DIVISION.                                                      
013700*-----------------------------------------------------------              
013800 0000-PRINCIPAL.                                                          
013900*-----------------------------------------------------------              
014000     PERFORM 0100-ABRIR-ARCHIVOS THRU 0100-EXIT.                          
014100 0010-SIGUIENTE-TRANSACCION.                                              
014200     READ VERS-TRANS-FILE                                                 
014300         AT END GO TO 9000-FINALIZAR                                      
014400     END-READ.                                                            
014500     ADD 1 TO WS-TOTAL-LEIDAS.                                            
014600     MOVE FD-TR-CODIGO TO WS-TR-CODIGO.                                   
014700     MOVE FD-TR-DATOS  TO WS-TR-DATOS.                                    
014800     MOVE SPACES       TO WS-RS-DATOS.                                    
014900     MOVE ZERO         TO WS-RS-RETORNO.                                  
015000     PERFORM 1000-DESPACHAR THRU 1000-EXIT.                               
015100     PERFORM 2000-ESCRIBIR-RESULTADO THRU 2000-EXIT.                      
015200     GO TO 0010-SIGUIENTE-TRANSACCION.                                    
015300*-----------------------------------------------------------              
015400 0100-ABRIR-ARCHIVOS.                                                     
015500*-----------------------------------------------------------              
015600     OPEN INPUT VERS-TRANS-FILE.                                          
015700     OPEN OUTPUT VERS-RESULT-FILE.                                        
015800 0100-EXIT.                                                               
015900     EXIT.                                                                
016000*-----------------------------------------------------------              
016100 1000-DESPACHAR.                                                          
016200*-----------------------------------------------------------              
016300*    EL CODIGO DE TRANSACCION DETERMINA A QUE OPCIONn DEL                 
016400*    CONVENIO SE LE ENTREGA EL REGISTRO. UN CODIGO FUERA DE               
016500*    RANGO NO SE DESPACHA Y QUEDA REGISTRADO COMO ERROR 99.               
016600     IF WS-TR-CODIGO = 1                                                  
016700         CALL "OPCION1" USING WS-TRANS-AREA WS-RESULT-AREA                
016800         GO TO 1000-EXIT                                                  
016900     END-IF.                                                              
017000     IF WS-TR-CODIGO = 2                                                  
017100         CALL "OPCION2" USING WS-TRANS-AREA WS-RESULT-AREA                
017200         GO TO 1000-EXIT                                                  
017300     END-IF.                                                              
017400     IF WS-TR-CODIGO = 3                                                  
017500         CALL "OPCION3" USING WS-TRANS-AREA WS-RESULT-AREA                
017600         GO TO 1000-EXIT                                                  
017700     END-IF.                                                              
017800     IF WS-TR-CODIGO = 4                                                  
017900         CALL "OPCION4" USING WS-TRANS-AREA WS-RESULT-AREA                
018000         GO TO 1000-EXIT                                                  
018100     END-IF.                                                              
018200     IF WS-TR-CODIGO = 5                                                  
018300         CALL "OPCION5" USING WS-TRANS-AREA WS-RESULT-AREA                
018400         GO TO 1000-EXIT                                                  
018500     END-IF.                                                              
018600     MOVE 99 TO WS-RS-RETORNO.                                            
018700 1000-EXIT.                                                               
018800     EXIT.                                                                
018900*-----------------------------------------------------------              
019000 2000-ESCRIBIR-RESULTADO.                                                 
019100*-----------------------------------------------------------              
019200     MOVE WS-TR-CODIGO  TO FD-RS-CODIGO.                                  
019300     MOVE WS-RS-RETORNO TO FD-RS-RETORNO.                                 
019400     MOVE WS-RS-DATOS   TO FD-RS-DATOS.                                   
019500     WRITE FD-RESULT-RECORD.                                              
019600     IF WS-RS-RETORNO = ZERO                                              
019700         ADD 1 TO WS-TOTAL-OK                                             
019800     ELSE                                                                 
019900         ADD 1 TO WS-TOTAL-ERROR                                          
020000     END-IF.                                                              
020100 2000-EXIT.                                                               
020200     EXIT.                                                                
020300*-----------------------------------------------------------              
020400 9000-FINALIZAR.                                                          
020500*-----------------------------------------------------------              
020600     CLOSE VERS-TRANS-FILE.                                               
020700     CLOSE VERS-RESULT-FILE.                                              
020800     IF EN-MODO-PRUEBA                                                    
020900         ACCEPT WS-FECHA-SISTEMA-6 FROM DATE                              
021000         MOVE 20          TO WS-HOY-CC                                    
021100         MOVE WS-HOY-AA-6 TO WS-HOY-AA                                    
021200         MOVE WS-HOY-MM-6 TO WS-HOY-MM                                    
021300         MOVE WS-HOY-DD-6 TO WS-HOY-DD                                    
021400         DISPLAY "MENU4VERS: CORRIDA " WS-FECHA-HOY                       
021500         DISPLAY "MENU4VERS: TRANSACCIONES LEIDAS  = "                    
021600             WS-TOTAL-LEIDAS                                              
021700         DISPLAY "MENU4VERS: TRANSACCIONES OK      = "                    
021800             WS-TOTAL-OK                                                  
021900         DISPLAY "MENU4VERS: TRANSACCIONES ERROR   = "                    
022000             WS-TOTAL-ERROR                                               
022100     END-IF.                                                              
022200     STOP RUN.                                                            
                                                                                
