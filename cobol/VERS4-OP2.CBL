000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    OPCION2.                                                  
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  DEPTO. DE SISTEMAS.                                       
000500 DATE-WRITTEN.  05/02/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000800*****************************************************************         
000900*  PROGRAMA    : OPCION2                                          VRS001  
001000*  SISTEMA     : EMISION Y ADMINISTRACION DE CONTRATOS            VRS001  
001100*                DE SEGUROS (EX-SISTEMA DE FARMACIA)              VRS001  
001200*  OBJETIVO    : SUSCRIBIR UNA COBERTURA (DECKUNG) SOBRE UN       VRS001  
001300*                CONTRATO VIGENTE, VALIDANDO TIPO DE COBERTURA,   VRS001  
001400*                MONTO CONTRATADO, VIGENCIA DE PRECIO Y LAS       VRS001  
001500*                REGLAS DE RECHAZO DE SUSCRIPCION CONFIGURADAS.   VRS001  
001600*****************************************************************         
001700*  BITACORA DE MODIFICACIONES                                     VRS001  
001800*  FECHA     PROGRAMADOR   TICKET    DESCRIPCION                  VRS001  
001900*  --------  ------------  --------  --------------------------   VRS001  
002000*  05/02/87  C.RUZ         INI-001   VERSION ORIGINAL (OPCION     VRS001  
002100*                                    2 DE INGRESO DE FACTURAS     VRS001  
002200*                                    DE VENTA).                   VRS001  
002300*  04/30/92  C.RUZ         MNT-019   SE AGREGA VALIDACION DE      VRS002  
002400*                                    STOCK DISPONIBLE ANTES DE    VRS002  
002500*                                    GRABAR EL MOVIMIENTO.        VRS002  
002600*  06/19/94  R.SALAZAR     MNT-037   SE CAMBIA ARCHIVO INDEXADO   VRS003  
002700*                                    A SECUENCIAL POR BAJA DE     VRS003  
002800*                                    LICENCIA ISAM.               VRS003  
002900*  02/01/01  M.FUENTES     REQ-112   RECONVERSION TOTAL: EL       VRS005  
003000*                                    PROGRAMA OPCION-2 PASA A     VRS005  
003100*                                    SUSCRIBIR COBERTURAS         VRS005  
003200*                                    (DECKUNG) SOBRE CONTRATOS    VRS005  
003300*                                    DE SEGURO PARA EL NUEVO      VRS005  
003400*                                    CONVENIO ALEMAN.             VRS005  
003500*  03/11/01  M.FUENTES     REQ-118   SE INCORPORA EL MOTOR DE     VRS008  
003600*                                    REGLAS DE RECHAZO POR        VRS008  
003700*                                    MONTO Y EDAD DEL CLIENTE     VRS008  
003800*                                    (ABLEHNUNGSREGEL), CON       VRS008  
003900*                                    PARSEO DE OPERADORES         VRS008  
004000*                                    >=,<=,!=,>,<,= Y "-".        VRS008  
004100*  09/02/01  M.FUENTES     REQ-118   SE CORRIGE EL CALCULO DE     VRS009  
004200*                                    EDAD PARA QUE USE ANOS       VRS009  
004300*                                    CUMPLIDOS (TRUNCADO, NO      VRS009  
004400*                                    REDONDEADO).                 VRS009  
004500*  07/23/03  J.PRIETO      MNT-158   SE ESTANDARIZA EL CODIGO     VRS007  
004600*                                    DE RETORNO A 2 DIGITOS       VRS007  
004700*                                    PARA TODOS LOS PROGRAMAS     VRS007  
004800*                                    OPCIONn.                     VRS007  
004900*  11/14/05  J.PRIETO      MNT-201   SE AGREGA DISPLAY DE         VRS010  
005000*                                    DIAGNOSTICO (MODO PRUEBA)    VRS010  
005100*                                    PARA DISTINGUIR MONTO SIN    VRS010  
005200*                                    CATALOGO DE MONTO FUERA DE   VRS010  
005300*                                    CATALOGO.                    VRS010  
005310*  02/19/07  R.SALAZAR     MNT-229   SE CORRIGE EL CALCULO DE     VRS011  
005320*                                    EDAD PARA QUE USE EL ANO     VRS011  
005330*                                    COMPLETO DE 4 DIGITOS DEL    VRS011  
005340*                                    INICIO DE CONTRATO Y DE LA   VRS011  
005350*                                    FECHA DE NACIMIENTO (ANTES   VRS011  
005360*                                    SOLO RESTABA LOS 2 DIGITOS   VRS011  
005370*                                    DE WS-INI-AA/WS-NAC-AA Y LA  VRS011  
005380*                                    EDAD SALIA MAL PARA CLIENTES VRS011  
005390*                                    NACIDOS EN UN SIGLO ANTERIOR VRS011  
005395*                                    AL DEL INICIO DEL CONTRATO). VRS011  
005400*****************************************************************         
005500*  CODIGOS DE RETORNO (WS-CODIGO-RETORNO / RS-CODIGO-RETORNO):            
005600*     00 = COBERTURA GRABADA CORRECTAMENTE                                
005700*     20 = CONTRATO NO EXISTE                                             
005800*     21 = TIPO DE COBERTURA (DECKUNGSART) NO EXISTE                      
005900*     22 = TIPO DE COBERTURA NO PERTENECE AL PRODUCTO DEL                 
006000*          CONTRATO                                                       
006100*     23 = MONTO DE COBERTURA NO ESTA EN EL CATALOGO                      
006200*     24 = NO HAY PRECIO VIGENTE PARA LA FECHA DE INICIO                  
006300*     25 = SOLICITUD RECHAZADA POR REGLA DE SUSCRIPCION                   
006400*     26 = ERROR AL GRABAR LA COBERTURA                                   
006500*****************************************************************         
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER. IBM-370.                                                
006900 OBJECT-COMPUTER. IBM-370.                                                
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
007300     UPSI-0 ON STATUS IS WS-MODO-PRUEBA.                                  
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600     SELECT VERS-CONTRATO ASSIGN TO VERTRAG                               
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         FILE STATUS IS WS-FS-CONTRATO.                                   
007900                                                                          
008000     SELECT VERS-DECKUNGSART ASSIGN TO DECKART                            
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         FILE STATUS IS WS-FS-DECKUNGSART.                                
008300                                                                          
008400     SELECT VERS-DECKUNGSBETRAG ASSIGN TO DECKBTR                         
008500         ORGANIZATION IS SEQUENTIAL                                       
008600         FILE STATUS IS WS-FS-DECKUNGSBETRAG.                             
008700                                                                          
008800     SELECT VERS-DECKUNGSPREIS ASSIGN TO DECKPRE                          
008900         ORGANIZATION IS SEQUENTIAL                                       
009000         FILE STATUS IS WS-FS-DECKUNGSPREIS.                              
009100                                                                          
009200     SELECT VERS-CLIENTE ASSIGN TO KUNDE                                  
009300         ORGANIZATION IS SEQUENTIAL                                       
009400         FILE STATUS IS WS-FS-CLIENTE.                                    
009500                                                                          
009600     SELECT VERS-REGLA ASSIGN TO ABLEHREG                                 
009700         ORGANIZATION IS SEQUENTIAL                                       
009800         FILE STATUS IS WS-FS-REGLA.                                      
009900                                                                          
010000     SELECT VERS-DECKUNG ASSIGN TO DECKUNG                                
010100         ORGANIZATION IS SEQUENTIAL                                       
010200         FILE STATUS IS WS-FS-DECKUNG.                                    
010300                                                                          
010400 DATA DIVISION.                                                           
010500 FILE SECTION.                                                            
010600*-----------------------------------------------------------              
010700*  VERTRAG - CONTRATOS DE SEGURO                                          
010800*-----------------------------------------------------------              
010900 FD  VERS-CONTRATO                                                        
011000     LABEL RECORD IS STANDARD                                             
011100     VALUE OF FILE-ID IS "VERTRAG.DAT".                                   
011200 01  FD-CONTRATO.                                                         
011300     05  FD-CO-ID            PIC 9(9).                                    
011400     05  FD-CO-PRODUCTO-FK   PIC 9(9).                                    
011500     05  FD-CO-CLIENTE-FK    PIC 9(9).                                    
011600     05  FD-CO-INICIO        PIC 9(8).                                    
011650     05  FD-CO-TERMINO       PIC 9(8).                                    
011660     05  FILLER              PIC X(01).                                   
011800                                                                          
011900*-----------------------------------------------------------              
012000*  DECKUNGSART - TIPOS DE COBERTURA                                       
012100*-----------------------------------------------------------              
012200 FD  VERS-DECKUNGSART                                                     
012300     LABEL RECORD IS STANDARD                                             
012400     VALUE OF FILE-ID IS "DECKART.DAT".                                   
012500 01  FD-DECKUNGSART.                                                      
012600     05  FD-DA-ID            PIC 9(9).                                    
012700     05  FD-DA-PRODUCTO-FK   PIC 9(9).                                    
012750     05  FILLER              PIC X(01).                                   
012800                                                                          
012900*-----------------------------------------------------------              
013000*  DECKUNGSBETRAG - CATALOGO DE MONTOS POR TIPO DE COBERTURA              
013100*-----------------------------------------------------------              
013200 FD  VERS-DECKUNGSBETRAG                                                  
013300     LABEL RECORD IS STANDARD                                             
013400     VALUE OF FILE-ID IS "DECKBTR.DAT".                                   
013500 01  FD-DECKUNGSBETRAG.                                                   
013600     05  FD-DB-ID                PIC 9(9).                                
013700     05  FD-DB-DECKUNGSART-FK    PIC 9(9).                                
013800     05  FD-DB-MONTO             PIC S9(7)V99.                            
013850     05  FILLER                  PIC X(01).                               
013900                                                                          
014000*-----------------------------------------------------------              
014100*  DECKUNGSPREIS - PRECIOS VIGENTES POR MONTO                             
014200*-----------------------------------------------------------              
014300 FD  VERS-DECKUNGSPREIS                                                   
014400     LABEL RECORD IS STANDARD                                             
014500     VALUE OF FILE-ID IS "DECKPRE.DAT".                                   
014600 01  FD-DECKUNGSPREIS.                                                    
014700     05  FD-DP-DECKUNGSBETRAG-FK PIC 9(9).                                
014800     05  FD-DP-VIGENTE-DESDE     PIC 9(8).                                
014900     05  FD-DP-VIGENTE-HASTA     PIC 9(8).                                
015000     05  FD-DP-PRECIO            PIC S9(7)V99.                            
015050     05  FILLER                  PIC X(01).                               
015100                                                                          
015200*-----------------------------------------------------------              
015300*  KUNDE - CLIENTES                                                       
015400*-----------------------------------------------------------              
015500 FD  VERS-CLIENTE                                                         
015600     LABEL RECORD IS STANDARD                                             
015700     VALUE OF FILE-ID IS "KUNDE.DAT".                                     
015800 01  FD-CLIENTE.                                                          
015900     05  FD-CL-ID            PIC 9(9).                                    
016000     05  FD-CL-NOMBRE        PIC X(60).                                   
016100     05  FD-CL-NACIMIENTO    PIC 9(8).                                    
016150     05  FILLER              PIC X(01).                                   
016200                                                                          
016300*-----------------------------------------------------------              
016400*  ABLEHNUNGSREGEL - REGLAS DE RECHAZO DE SUSCRIPCION                     
016500*-----------------------------------------------------------              
016600 FD  VERS-REGLA                                                           
016700     LABEL RECORD IS STANDARD                                             
016800     VALUE OF FILE-ID IS "ABLEHREG.DAT".                                  
016900 01  FD-REGLA.                                                            
017000     05  FD-RG-DECKUNGSART-FK    PIC 9(9).                                
017100     05  FD-RG-R-MONTO           PIC X(10).                               
017200     05  FD-RG-R-EDAD            PIC X(10).                               
017250     05  FILLER                  PIC X(01).                               
017300                                                                          
017400*-----------------------------------------------------------              
017500*  DECKUNG - COBERTURAS SUSCRITAS (SOLO SE AGREGA AL FINAL)               
017600*-----------------------------------------------------------              
017700 FD  VERS-DECKUNG                                                         
017800     LABEL RECORD IS STANDARD                                             
017900     VALUE OF FILE-ID IS "DECKUNG.DAT".                                   
018000 01  FD-DECKUNG.                                                          
018100     05  FD-DE-CONTRATO-FK       PIC 9(9).                                
018200     05  FD-DE-DECKUNGSART-FK    PIC 9(9).                                
018300     05  FD-DE-MONTO             PIC S9(7)V99.                            
018350     05  FILLER                  PIC X(01).                               
018400                                                                          
018500 WORKING-STORAGE SECTION.                                                 
018600 01  WS-FS-CONTRATO          PIC X(2)  VALUE "00".                        
018700 01  WS-FS-DECKUNGSART       PIC X(2)  VALUE "00".                        
018800 01  WS-FS-DECKUNGSBETRAG    PIC X(2)  VALUE "00".                        
018900 01  WS-FS-DECKUNGSPREIS     PIC X(2)  VALUE "00".                        
019000 01  WS-FS-CLIENTE           PIC X(2)  VALUE "00".                        
019100 01  WS-FS-REGLA             PIC X(2)  VALUE "00".                        
019200 01  WS-FS-DECKUNG           PIC X(2)  VALUE "00".                        
019300     88  FS-DECKUNG-OK            VALUE "00".                             
019400                                                                          
019500 01  WS-MODO-PRUEBA          PIC X     VALUE "N".                         
019600     88  EN-MODO-PRUEBA           VALUE "S".                              
019700                                                                          
019800 01  WS-CONTADORES-Y-SUBS.                                                
019900     05  WS-CO-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
020000     05  WS-DA-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
020100     05  WS-DB-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
020200     05  WS-DP-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
020300     05  WS-CL-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
020400     05  WS-RG-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
020500     05  WS-IX-CO            PIC 9(4)  COMP VALUE ZERO.                   
020600     05  WS-IX-DA            PIC 9(4)  COMP VALUE ZERO.                   
020700     05  WS-IX-DB            PIC 9(4)  COMP VALUE ZERO.                   
020800     05  WS-IX-DP            PIC 9(4)  COMP VALUE ZERO.                   
020900     05  WS-IX-CL            PIC 9(4)  COMP VALUE ZERO.                   
021000     05  WS-IX-RG            PIC 9(4)  COMP VALUE ZERO.                   
021100     05  WS-POS-VALOR        PIC 9(2)  COMP VALUE ZERO.                   
021200     05  WS-CONTADOR-DEC     PIC 9(2)  COMP VALUE ZERO.                   
021300     05  FILLER              PIC X(01).                                   
021400                                                                          
021500*-----------------------------------------------------------              
021600*  TABLAS EN MEMORIA CARGADAS AL INICIO                                   
021700*-----------------------------------------------------------              
021800 01  TB-CONTRATOS.                                                        
021900     05  TB-CO-FILA OCCURS 2000 TIMES.                                    
022000         10  TB-CO-ID          PIC 9(9).                                  
022100         10  TB-CO-PRODUCTO-FK PIC 9(9).                                  
022200         10  TB-CO-CLIENTE-FK  PIC 9(9).                                  
022300         10  TB-CO-INICIO      PIC 9(8).                                  
022400         10  TB-CO-TERMINO     PIC 9(8).                                  
022500     05  FILLER              PIC X(01).                                   
022600                                                                          
022700 01  TB-DECKUNGSARTEN.                                                    
022800     05  TB-DA-FILA OCCURS 500 TIMES.                                     
022900         10  TB-DA-ID          PIC 9(9).                                  
023000         10  TB-DA-PRODUCTO-FK PIC 9(9).                                  
023100     05  FILLER              PIC X(01).                                   
023200                                                                          
023300 01  TB-DECKUNGSBETRAGE.                                                  
023400     05  TB-DB-FILA OCCURS 2000 TIMES.                                    
023500         10  TB-DB-ID              PIC 9(9).                              
023600         10  TB-DB-DECKUNGSART-FK  PIC 9(9).                              
023700         10  TB-DB-MONTO           PIC S9(7)V99.                          
023800     05  FILLER              PIC X(01).                                   
023900                                                                          
024000 01  TB-DECKUNGSPREISE.                                                   
024100     05  TB-DP-FILA OCCURS 2000 TIMES.                                    
024200         10  TB-DP-DECKUNGSBETRAG-FK PIC 9(9).                            
024300         10  TB-DP-VIGENTE-DESDE     PIC 9(8).                            
024400         10  TB-DP-VIGENTE-HASTA     PIC 9(8).                            
024500         10  TB-DP-PRECIO            PIC S9(7)V99.                        
024600     05  FILLER              PIC X(01).                                   
024700                                                                          
024800 01  TB-CLIENTES.                                                         
024900     05  TB-CL-FILA OCCURS 2000 TIMES.                                    
025000         10  TB-CL-ID          PIC 9(9).                                  
025100         10  TB-CL-NOMBRE      PIC X(60).                                 
025200         10  TB-CL-NACIMIENTO  PIC 9(8).                                  
025300     05  FILLER              PIC X(01).                                   
025400                                                                          
025500 01  TB-REGLAS.                                                           
025600     05  TB-RG-FILA OCCURS 500 TIMES.                                     
025700         10  TB-RG-DECKUNGSART-FK  PIC 9(9).                              
025800         10  TB-RG-R-MONTO         PIC X(10).                             
025900         10  TB-RG-R-EDAD          PIC X(10).                             
026000     05  FILLER              PIC X(01).                                   
026100                                                                          
026200*-----------------------------------------------------------              
026300*  DESCOMPOSICION DE FECHAS (INICIO DE CONTRATO / NACIMIENTO)             
026400*-----------------------------------------------------------              
026500 01  WS-FECHA-INICIO         PIC 9(8).                                    
026600 01  WS-FECHA-INICIO-R REDEFINES WS-FECHA-INICIO.                         
026700     05  WS-INI-CC           PIC 99.                                      
026800     05  WS-INI-AA           PIC 99.                                      
026900     05  WS-INI-MM           PIC 99.                                      
027000     05  WS-INI-DD           PIC 99.                                      
027100                                                                          
027200 01  WS-FECHA-NACIMIENTO     PIC 9(8).                                    
027300 01  WS-FECHA-NACIMIENTO-R REDEFINES WS-FECHA-NACIMIENTO.                 
027400     05  WS-NAC-CC           PIC 99.                                      
027500     05  WS-NAC-AA           PIC 99.                                      
027600     05  WS-NAC-MM           PIC 99.                                      
027700     05  WS-NAC-DD           PIC 99.                                      
027800                                                                          
027900*-----------------------------------------------------------              
028000*  DATOS DEL CONTRATO / CLIENTE LOCALIZADOS DURANTE LA                    
028100*  VALIDACION (SE ARRASTRAN DE PARRAFO EN PARRAFO)                        
028200*-----------------------------------------------------------              
028300 01  WS-DATOS-CONTRATO.                                                   
028400     05  WS-CO-PRODUCTO-FK   PIC 9(9)  VALUE ZERO.                        
028500     05  WS-CO-CLIENTE-FK    PIC 9(9)  VALUE ZERO.                        
028600     05  FILLER              PIC X(01).                                   
028700 01  WS-DATOS-DECKUNGSART.                                                
028800     05  WS-DA-PRODUCTO-FK   PIC 9(9)  VALUE ZERO.                        
028900     05  FILLER              PIC X(01).                                   
029000 01  WS-DATOS-CATALOGO.                                                   
029100     05  WS-DB-ID-ENCONTRADO PIC 9(9)  VALUE ZERO.                        
029200     05  WS-DB-EXISTEN-SW    PIC X     VALUE "N".                         
029300         88  EXISTEN-MONTOS-DECKUNGSART VALUE "S".                        
029400     05  FILLER              PIC X(01).                                   
029500 01  WS-EDAD-CALCULADA       PIC 9(3)  COMP VALUE ZERO.                   
029600 01  WS-EDAD-DECIMAL         PIC S9(7)V99 VALUE ZERO.                     
029610*-----------------------------------------------------------              
029620*    MNT-229: ANOS COMPLETOS DE 4 DIGITOS PARA EL CALCULO DE              
029630*    EDAD (VER 2520-CALCULAR).  WS-EDAD-SIGNO ES CON SIGNO                
029640*    PORQUE LA RESTA INTERMEDIA PUEDE DAR NEGATIVA ANTES DEL              
029650*    AJUSTE POR MES/DIA; WS-EDAD-CALCULADA SIGUE SIN SIGNO.               
029660 01  WS-DATOS-EDAD.                                                       
029670     05  WS-INI-AAAA         PIC 9(4)  COMP VALUE ZERO.                   
029680     05  WS-NAC-AAAA         PIC 9(4)  COMP VALUE ZERO.                   
029690     05  WS-EDAD-SIGNO       PIC S9(3) COMP VALUE ZERO.                   
029695     05  FILLER              PIC X(01).                                   
029700                                                                          
029800*-----------------------------------------------------------              
029900*  MOTOR DE REGLAS - PARSEO DE OPERADOR + VALOR (REGL-001)                
030000*  VALORES RECONOCIDOS, DE MAYOR A MENOR LARGO: >=  <=  !=                
030100*  >   <   =   Y "-" O BLANCO PARA "SIN CONDICION".                       
030200*-----------------------------------------------------------              
030300 01  WS-CADENA-REGLA         PIC X(10).                                   
030400 01  WS-CADENA-REGLA-R REDEFINES WS-CADENA-REGLA.                         
030500     05  WS-CAR-1            PIC X.                                       
030600     05  WS-CAR-2            PIC X.                                       
030700     05  WS-RESTO-8          PIC X(8).                                    
030800 01  WS-CADENA-VALOR         PIC X(9).                                    
030900 01  WS-OPERADOR-TEMP        PIC XX    VALUE SPACES.                      
031000 01  WS-VALOR-TEMP           PIC S9(7)V99 VALUE ZERO.                     
031100 01  WS-VALOR-CENTAVOS       PIC 9(9)  COMP VALUE ZERO.                   
031200 01  WS-VIO-PUNTO-SW         PIC X     VALUE "N".                         
031300     88  VIO-EL-PUNTO             VALUE "S".                              
031400 01  WS-CARACTER-ACTUAL      PIC X     VALUE SPACE.                       
031500 01  WS-DIGITO-ACTUAL        PIC 9     VALUE ZERO.                        
031600                                                                          
031700 01  WS-OP-MONTO             PIC XX    VALUE SPACES.                      
031800 01  WS-VALOR-MONTO          PIC S9(7)V99 VALUE ZERO.                     
031900 01  WS-OP-EDAD              PIC XX    VALUE SPACES.                      
032000 01  WS-VALOR-EDAD           PIC S9(7)V99 VALUE ZERO.                     
032100 01  WS-CONDICION-MONTO-SW   PIC X     VALUE "N".                         
032200     88  CONDICION-MONTO-CUMPLE   VALUE "S".                              
032300 01  WS-CONDICION-EDAD-SW    PIC X     VALUE "N".                         
032400     88  CONDICION-EDAD-CUMPLE    VALUE "S".                              
032500 01  WS-REGLA-DISPARADA-SW   PIC X     VALUE "N".                         
032600     88  REGLA-DISPARADA          VALUE "S".                              
032700                                                                          
032800 01  WS-VARIABLES-DE-TRABAJO.                                             
032900     05  WS-CODIGO-RETORNO   PIC 99     COMP VALUE ZERO.                  
033000     05  FILLER              PIC X(01).                                   
033100                                                                          
033200 LINKAGE SECTION.                                                         
033300*-----------------------------------------------------------              
033400*  REGISTRO DE TRANSACCION (LLEGA DESDE MENU4VERS)                        
033500*-----------------------------------------------------------              
033600 01  LK-TRANS-RECORD.                                                     
033700     05  TR-CODIGO           PIC 9(1).                                    
033800     05  TR-DATOS            PIC X(79).                                   
033900 01  LK-TRANS-R2 REDEFINES LK-TRANS-RECORD.                               
034000     05  FILLER              PIC 9(1).                                    
034100     05  TR2-CONTRATO-FK     PIC 9(9).                                    
034200     05  TR2-DECKUNGSART-FK  PIC 9(9).                                    
034300     05  TR2-MONTO           PIC S9(7)V99.                                
034400     05  FILLER              PIC X(52).                                   
034500                                                                          
034600*-----------------------------------------------------------              
034700*  REGISTRO DE RESULTADO (VUELVE A MENU4VERS)                             
034800*-----------------------------------------------------------              
034900 01  LK-RESULT-RECORD.                                                    
035000     05  RS-CODIGO-RETORNO   PIC 99.                                      
035100     05  RS-DATOS            PIC X(78).                                   
035200 01  LK-RESULT-R2 REDEFINES LK-RESULT-RECORD.                             
035300     05  FILLER              PIC 99.                                      
035400     05  RS2-CONTRATO-FK     PIC 9(9).                                    
035500     05  RS2-DECKUNGSART-FK  PIC 9(9).                                    
035600     05  RS2-MONTO           PIC S9(7)V99.                                
035700     05  FILLER              PIC X(52).                                   
035800                                                                          
035900 PROCEDURE DIVISION USING LK-TRANS-RECORD LK-RESULT-RECORD.               
036000*-----------------------------------------------------------              
036100 0000-INICIO.                                                             
036200*-----------------------------------------------------------              
036300     MOVE ZERO TO WS-CODIGO-RETORNO.                                      
036400     PERFORM 1000-CARGAR-TABLAS THRU 1000-EXIT.                           
036500     PERFORM 2000-VALIDAR-CONTRATO THRU 2000-EXIT.                        
036600     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 9000-DEVOLVER END-IF.          
036700     PERFORM 2100-VALIDAR-DECKUNGSART THRU 2100-EXIT.                     
036800     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 9000-DEVOLVER END-IF.          
036900     PERFORM 2200-VALIDAR-PRODUCTO THRU 2200-EXIT.                        
037000     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 9000-DEVOLVER END-IF.          
037100     PERFORM 2300-VALIDAR-MONTO THRU 2300-EXIT.                           
037200     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 9000-DEVOLVER END-IF.          
037300     PERFORM 2400-VALIDAR-PRECIO THRU 2400-EXIT.                          
037400     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 9000-DEVOLVER END-IF.          
037500     PERFORM 2500-CALCULAR-EDAD THRU 2500-EXIT.                           
037600     PERFORM 2600-EVALUAR-REGLAS THRU 2600-EXIT.                          
037700     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 9000-DEVOLVER END-IF.          
037800     PERFORM 3000-GRABAR-DECKUNG THRU 3000-EXIT.                          
037900     GO TO 9000-DEVOLVER.                                                 
038000*-----------------------------------------------------------              
038100 1000-CARGAR-TABLAS.                                                      
038200*-----------------------------------------------------------              
038300     PERFORM 1100-CARGAR-CONTRATOS THRU 1100-EXIT.                        
038400     PERFORM 1200-CARGAR-DECKUNGSARTEN THRU 1200-EXIT.                    
038500     PERFORM 1300-CARGAR-DECKUNGSBETRAGE THRU 1300-EXIT.                  
038600     PERFORM 1400-CARGAR-DECKUNGSPREISE THRU 1400-EXIT.                   
038700     PERFORM 1500-CARGAR-CLIENTES THRU 1500-EXIT.                         
038800     PERFORM 1600-CARGAR-REGLAS THRU 1600-EXIT.                           
038900 1000-EXIT.                                                               
039000     EXIT.                                                                
039100*-----------------------------------------------------------              
039200 1100-CARGAR-CONTRATOS.                                                   
039300*-----------------------------------------------------------              
039400     OPEN INPUT VERS-CONTRATO.                                            
039500 1110-LEER-CONTRATO.                                                      
039600     READ VERS-CONTRATO NEXT RECORD                                       
039700         AT END GO TO 1100-EXIT                                           
039800     END-READ.                                                            
039900     ADD 1 TO WS-CO-CONTADOR.                                             
040000     MOVE FD-CO-ID            TO TB-CO-ID (WS-CO-CONTADOR).               
040100     MOVE FD-CO-PRODUCTO-FK TO                                            
040200         TB-CO-PRODUCTO-FK (WS-CO-CONTADOR).                              
040300     MOVE FD-CO-CLIENTE-FK TO                                             
040400         TB-CO-CLIENTE-FK (WS-CO-CONTADOR).                               
040500     MOVE FD-CO-INICIO        TO TB-CO-INICIO (WS-CO-CONTADOR).           
040600     MOVE FD-CO-TERMINO       TO TB-CO-TERMINO (WS-CO-CONTADOR).          
040700     GO TO 1110-LEER-CONTRATO.                                            
040800 1100-EXIT.                                                               
040900     CLOSE VERS-CONTRATO.                                                 
041000     EXIT.                                                                
041100*-----------------------------------------------------------              
041200 1200-CARGAR-DECKUNGSARTEN.                                               
041300*-----------------------------------------------------------              
041400     OPEN INPUT VERS-DECKUNGSART.                                         
041500 1210-LEER-DECKUNGSART.                                                   
041600     READ VERS-DECKUNGSART NEXT RECORD                                    
041700         AT END GO TO 1200-EXIT                                           
041800     END-READ.                                                            
041900     ADD 1 TO WS-DA-CONTADOR.                                             
042000     MOVE FD-DA-ID          TO TB-DA-ID (WS-DA-CONTADOR).                 
042100     MOVE FD-DA-PRODUCTO-FK TO TB-DA-PRODUCTO-FK (WS-DA-CONTADOR).        
042200     GO TO 1210-LEER-DECKUNGSART.                                         
042300 1200-EXIT.                                                               
042400     CLOSE VERS-DECKUNGSART.                                              
042500     EXIT.                                                                
042600*-----------------------------------------------------------              
042700 1300-CARGAR-DECKUNGSBETRAGE.                                             
042800*-----------------------------------------------------------              
042900     OPEN INPUT VERS-DECKUNGSBETRAG.                                      
043000 1310-LEER-DECKUNGSBETRAG.                                                
043100     READ VERS-DECKUNGSBETRAG NEXT RECORD                                 
043200         AT END GO TO 1300-EXIT                                           
043300     END-READ.                                                            
043400     ADD 1 TO WS-DB-CONTADOR.                                             
043500     MOVE FD-DB-ID             TO TB-DB-ID (WS-DB-CONTADOR).              
043600     MOVE FD-DB-DECKUNGSART-FK TO                                         
043700         TB-DB-DECKUNGSART-FK (WS-DB-CONTADOR).                           
043800     MOVE FD-DB-MONTO          TO TB-DB-MONTO (WS-DB-CONTADOR).           
043900     GO TO 1310-LEER-DECKUNGSBETRAG.                                      
044000 1300-EXIT.                                                               
044100     CLOSE VERS-DECKUNGSBETRAG.                                           
044200     EXIT.                                                                
044300*-----------------------------------------------------------              
044400 1400-CARGAR-DECKUNGSPREISE.                                              
044500*-----------------------------------------------------------              
044600     OPEN INPUT VERS-DECKUNGSPREIS.                                       
044700 1410-LEER-DECKUNGSPREIS.                                                 
044800     READ VERS-DECKUNGSPREIS NEXT RECORD                                  
044900         AT END GO TO 1400-EXIT                                           
045000     END-READ.                                                            
045100     ADD 1 TO WS-DP-CONTADOR.                                             
045200     MOVE FD-DP-DECKUNGSBETRAG-FK                                         
045300         TO TB-DP-DECKUNGSBETRAG-FK (WS-DP-CONTADOR).                     
045400     MOVE FD-DP-VIGENTE-DESDE TO                                          
045500         TB-DP-VIGENTE-DESDE (WS-DP-CONTADOR).                            
045600     MOVE FD-DP-VIGENTE-HASTA TO                                          
045700         TB-DP-VIGENTE-HASTA (WS-DP-CONTADOR).                            
045800     MOVE FD-DP-PRECIO        TO TB-DP-PRECIO (WS-DP-CONTADOR).           
045900     GO TO 1410-LEER-DECKUNGSPREIS.                                       
046000 1400-EXIT.                                                               
046100     CLOSE VERS-DECKUNGSPREIS.                                            
046200     EXIT.                                                                
046300*-----------------------------------------------------------              
046400 1500-CARGAR-CLIENTES.                                                    
046500*-----------------------------------------------------------              
046600     OPEN INPUT VERS-CLIENTE.                                             
046700 1510-LEER-CLIENTE.                                                       
046800     READ VERS-CLIENTE NEXT RECORD                                        
046900         AT END GO TO 1500-EXIT                                           
047000     END-READ.                                                            
047100     ADD 1 TO WS-CL-CONTADOR.                                             
047200     MOVE FD-CL-ID         TO TB-CL-ID (WS-CL-CONTADOR).                  
047300     MOVE FD-CL-NOMBRE     TO TB-CL-NOMBRE (WS-CL-CONTADOR).              
047400     MOVE FD-CL-NACIMIENTO TO TB-CL-NACIMIENTO (WS-CL-CONTADOR).          
047500     GO TO 1510-LEER-CLIENTE.                                             
047600 1500-EXIT.                                                               
047700     CLOSE VERS-CLIENTE.                                                  
047800     EXIT.                                                                
047900*-----------------------------------------------------------              
048000 1600-CARGAR-REGLAS.                                                      
048100*-----------------------------------------------------------              
048200     OPEN INPUT VERS-REGLA.                                               
048300 1610-LEER-REGLA.                                                         
048400     READ VERS-REGLA NEXT RECORD                                          
048500         AT END GO TO 1600-EXIT                                           
048600     END-READ.                                                            
048700     ADD 1 TO WS-RG-CONTADOR.                                             
048800     MOVE FD-RG-DECKUNGSART-FK TO                                         
048900         TB-RG-DECKUNGSART-FK (WS-RG-CONTADOR).                           
049000     MOVE FD-RG-R-MONTO        TO TB-RG-R-MONTO (WS-RG-CONTADOR).         
049100     MOVE FD-RG-R-EDAD         TO TB-RG-R-EDAD (WS-RG-CONTADOR).          
049200     GO TO 1610-LEER-REGLA.                                               
049300 1600-EXIT.                                                               
049400     CLOSE VERS-REGLA.                                                    
049500     EXIT.                                                                
049600*-----------------------------------------------------------              
049700 2000-VALIDAR-CONTRATO.                                                   
049800*-----------------------------------------------------------              
049900*    REGLA DE NEGOCIO 1: EL CONTRATO DEBE EXISTIR.                        
050000     MOVE 20 TO WS-CODIGO-RETORNO.                                        
050100     MOVE ZERO TO WS-IX-CO.                                               
050200 2010-BUSCAR-CONTRATO.                                                    
050300     ADD 1 TO WS-IX-CO.                                                   
050400     IF WS-IX-CO > WS-CO-CONTADOR                                         
050500         GO TO 2000-EXIT                                                  
050600     END-IF.                                                              
050700     IF TB-CO-ID (WS-IX-CO) = TR2-CONTRATO-FK                             
050800         MOVE ZERO TO WS-CODIGO-RETORNO                                   
050900         MOVE TB-CO-PRODUCTO-FK (WS-IX-CO) TO WS-CO-PRODUCTO-FK           
051000         MOVE TB-CO-CLIENTE-FK (WS-IX-CO)  TO WS-CO-CLIENTE-FK            
051100         MOVE TB-CO-INICIO (WS-IX-CO)      TO WS-FECHA-INICIO             
051200         GO TO 2000-EXIT                                                  
051300     END-IF.                                                              
051400     GO TO 2010-BUSCAR-CONTRATO.                                          
051500 2000-EXIT.                                                               
051600     EXIT.                                                                
051700*-----------------------------------------------------------              
051800 2100-VALIDAR-DECKUNGSART.                                                
051900*-----------------------------------------------------------              
052000*    REGLA DE NEGOCIO 2: EL TIPO DE COBERTURA DEBE EXISTIR.               
052100     MOVE 21 TO WS-CODIGO-RETORNO.                                        
052200     MOVE ZERO TO WS-IX-DA.                                               
052300 2110-BUSCAR-DECKUNGSART.                                                 
052400     ADD 1 TO WS-IX-DA.                                                   
052500     IF WS-IX-DA > WS-DA-CONTADOR                                         
052600         GO TO 2100-EXIT                                                  
052700     END-IF.                                                              
052800     IF TB-DA-ID (WS-IX-DA) = TR2-DECKUNGSART-FK                          
052900         MOVE ZERO TO WS-CODIGO-RETORNO                                   
053000         MOVE TB-DA-PRODUCTO-FK (WS-IX-DA) TO WS-DA-PRODUCTO-FK           
053100         GO TO 2100-EXIT                                                  
053200     END-IF.                                                              
053300     GO TO 2110-BUSCAR-DECKUNGSART.                                       
053400 2100-EXIT.                                                               
053500     EXIT.                                                                
053600*-----------------------------------------------------------              
053700 2200-VALIDAR-PRODUCTO.                                                   
053800*-----------------------------------------------------------              
053900*    REGLA DE NEGOCIO 3: EL PRODUCTO DEL TIPO DE COBERTURA                
054000*    DEBE COINCIDIR CON EL PRODUCTO DEL CONTRATO.                         
054100     IF WS-DA-PRODUCTO-FK NOT = WS-CO-PRODUCTO-FK                         
054200         MOVE 22 TO WS-CODIGO-RETORNO                                     
054300     END-IF.                                                              
054400 2200-EXIT.                                                               
054500     EXIT.                                                                
054600*-----------------------------------------------------------              
054700 2300-VALIDAR-MONTO.                                                      
054800*-----------------------------------------------------------              
054900*    REGLA DE NEGOCIO 4: EL MONTO SOLICITADO DEBE FIGURAR EN              
055000*    EL CATALOGO DE MONTOS DEFINIDOS PARA EL TIPO DE COBERTURA.           
055100*    (SE DISTINGUE "SIN MONTOS DEFINIDOS" DE "MONTO NO ESTA               
055200*    ENTRE LOS DEFINIDOS" SOLO PARA EFECTOS DE DIAGNOSTICO;               
055300*    AMBOS CASOS DEVUELVEN EL MISMO CODIGO 23.)                           
055400     MOVE 23 TO WS-CODIGO-RETORNO.                                        
055500     MOVE "N" TO WS-DB-EXISTEN-SW.                                        
055600     MOVE ZERO TO WS-IX-DB.                                               
055700 2310-BUSCAR-MONTO.                                                       
055800     ADD 1 TO WS-IX-DB.                                                   
055900     IF WS-IX-DB > WS-DB-CONTADOR                                         
056000         GO TO 2320-DIAGNOSTICO                                           
056100     END-IF.                                                              
056200     IF TB-DB-DECKUNGSART-FK (WS-IX-DB) = TR2-DECKUNGSART-FK              
056300         MOVE "S" TO WS-DB-EXISTEN-SW                                     
056400         IF TB-DB-MONTO (WS-IX-DB) = TR2-MONTO                            
056500             MOVE ZERO TO WS-CODIGO-RETORNO                               
056600             MOVE TB-DB-ID (WS-IX-DB) TO WS-DB-ID-ENCONTRADO              
056700             GO TO 2300-EXIT                                              
056800         END-IF                                                           
056900     END-IF.                                                              
057000     GO TO 2310-BUSCAR-MONTO.                                             
057100 2320-DIAGNOSTICO.                                                        
057200     IF EN-MODO-PRUEBA                                                    
057300         IF EXISTEN-MONTOS-DECKUNGSART                                    
057400             DISPLAY "OPCION2: MONTO NO ESTA EN CATALOGO"                 
057500         ELSE                                                             
057600             DISPLAY "OPCION2: SIN MONTOS DEFINIDOS PARA LA "             
057700                 "DECKUNGSART"                                            
057800         END-IF                                                           
057900     END-IF.                                                              
058000 2300-EXIT.                                                               
058100     EXIT.                                                                
058200*-----------------------------------------------------------              
058300 2400-VALIDAR-PRECIO.                                                     
058400*-----------------------------------------------------------              
058500*    REGLA DE NEGOCIO 5: DEBE EXISTIR UN PRECIO VIGENTE PARA              
058600*    LA FECHA DE INICIO DEL CONTRATO.                                     
058700     MOVE 24 TO WS-CODIGO-RETORNO.                                        
058800     MOVE ZERO TO WS-IX-DP.                                               
058900 2410-BUSCAR-PRECIO.                                                      
059000     ADD 1 TO WS-IX-DP.                                                   
059100     IF WS-IX-DP > WS-DP-CONTADOR                                         
059200         GO TO 2400-EXIT                                                  
059300     END-IF.                                                              
059400     IF TB-DP-DECKUNGSBETRAG-FK (WS-IX-DP) = WS-DB-ID-ENCONTRADO          
059500         IF WS-FECHA-INICIO >= TB-DP-VIGENTE-DESDE (WS-IX-DP)             
059600             AND WS-FECHA-INICIO <= TB-DP-VIGENTE-HASTA (WS-IX-DP)        
059700             MOVE ZERO TO WS-CODIGO-RETORNO                               
059800             GO TO 2400-EXIT                                              
059900         END-IF                                                           
060000     END-IF.                                                              
060100     GO TO 2410-BUSCAR-PRECIO.                                            
060200 2400-EXIT.                                                               
060300     EXIT.                                                                
060400*-----------------------------------------------------------              
060500 2500-CALCULAR-EDAD.                                                      
060600*-----------------------------------------------------------              
060700*    EDAD = ANOS CUMPLIDOS ENTRE LA FECHA DE NACIMIENTO Y EL              
060800*    INICIO DEL CONTRATO, TRUNCADO (SIN REDONDEAR).                       
060900     MOVE ZERO TO WS-IX-CL.                                               
061000 2510-BUSCAR-CLIENTE.                                                     
061100     ADD 1 TO WS-IX-CL.                                                   
061200     IF WS-IX-CL > WS-CL-CONTADOR                                         
061300         GO TO 2500-EXIT                                                  
061400     END-IF.                                                              
061500     IF TB-CL-ID (WS-IX-CL) = WS-CO-CLIENTE-FK                            
061600         MOVE TB-CL-NACIMIENTO (WS-IX-CL) TO WS-FECHA-NACIMIENTO          
061700         GO TO 2520-CALCULAR                                              
061800     END-IF.                                                              
061900     GO TO 2510-BUSCAR-CLIENTE.                                           
062000 2520-CALCULAR.                                                           
062110*    MNT-229: EL ANO SE RECONSTITUYE EN 4 DIGITOS (CC+AA)                 
062120*    ANTES DE RESTAR, PARA QUE EL SIGLO NO SE PIERDA.                     
062130     COMPUTE WS-INI-AAAA = WS-INI-CC * 100 + WS-INI-AA.                   
062140     COMPUTE WS-NAC-AAAA = WS-NAC-CC * 100 + WS-NAC-AA.                   
062150     COMPUTE WS-EDAD-SIGNO = WS-INI-AAAA - WS-NAC-AAAA.                   
062200     IF WS-INI-MM < WS-NAC-MM                                             
062300         SUBTRACT 1 FROM WS-EDAD-SIGNO                                    
062400     ELSE                                                                 
062500         IF WS-INI-MM = WS-NAC-MM AND WS-INI-DD < WS-NAC-DD               
062600             SUBTRACT 1 FROM WS-EDAD-SIGNO                                
062700         END-IF                                                           
062800     END-IF.                                                              
062810*    MNT-229: EL RESULTADO CON SIGNO PASA AL CAMPO SIN SIGNO              
062820*    UNA VEZ TERMINADO EL AJUSTE POR MES/DIA.                             
062830     MOVE WS-EDAD-SIGNO TO WS-EDAD-CALCULADA.                             
062900     MOVE WS-EDAD-CALCULADA TO WS-EDAD-DECIMAL.                           
063000 2500-EXIT.                                                               
063100     EXIT.                                                                
063200*-----------------------------------------------------------              
063300 2600-EVALUAR-REGLAS.                                                     
063400*-----------------------------------------------------------              
063500*    PARA CADA ABLEHNUNGSREGEL DEL TIPO DE COBERTURA: LA                  
063600*    SOLICITUD SE RECHAZA SOLO SI AMBAS CONDICIONES (MONTO Y              
063700*    EDAD) SE CUMPLEN A LA VEZ.                                           
063800     MOVE "N" TO WS-REGLA-DISPARADA-SW.                                   
063900     MOVE ZERO TO WS-IX-RG.                                               
064000 2610-RECORRER-REGLAS.                                                    
064100     ADD 1 TO WS-IX-RG.                                                   
064200     IF WS-IX-RG > WS-RG-CONTADOR                                         
064300         GO TO 2600-EXIT                                                  
064400     END-IF.                                                              
064500     IF TB-RG-DECKUNGSART-FK (WS-IX-RG) NOT = TR2-DECKUNGSART-FK          
064600         GO TO 2610-RECORRER-REGLAS                                       
064700     END-IF.                                                              
064800     MOVE TB-RG-R-MONTO (WS-IX-RG) TO WS-CADENA-REGLA.                    
064900     PERFORM 2700-PARSEAR-CONDICION THRU 2700-EXIT.                       
065000     MOVE WS-OPERADOR-TEMP TO WS-OP-MONTO.                                
065100     MOVE WS-VALOR-TEMP    TO WS-VALOR-MONTO.                             
065200     MOVE TB-RG-R-EDAD (WS-IX-RG) TO WS-CADENA-REGLA.                     
065300     PERFORM 2700-PARSEAR-CONDICION THRU 2700-EXIT.                       
065400     MOVE WS-OPERADOR-TEMP TO WS-OP-EDAD.                                 
065500     MOVE WS-VALOR-TEMP    TO WS-VALOR-EDAD.                              
065600     PERFORM 2800-EVALUAR-CONDICION-MONTO THRU 2800-EXIT.                 
065700     PERFORM 2810-EVALUAR-CONDICION-EDAD THRU 2810-EXIT.                  
065800     IF CONDICION-MONTO-CUMPLE AND CONDICION-EDAD-CUMPLE                  
065900         MOVE "S" TO WS-REGLA-DISPARADA-SW                                
066000         GO TO 2600-EXIT                                                  
066100     END-IF.                                                              
066200     GO TO 2610-RECORRER-REGLAS.                                          
066300 2600-EXIT.                                                               
066400     IF REGLA-DISPARADA                                                   
066500         MOVE 25 TO WS-CODIGO-RETORNO                                     
066600     END-IF.                                                              
066700     EXIT.                                                                
066800*-----------------------------------------------------------              
066900 2700-PARSEAR-CONDICION.                                                  
067000*-----------------------------------------------------------              
067100*    PARSEA WS-CADENA-REGLA (OPERADOR+VALOR) DEJANDO EL                   
067200*    RESULTADO EN WS-OPERADOR-TEMP / WS-VALOR-TEMP.                       
067300     MOVE SPACES TO WS-OPERADOR-TEMP.                                     
067400     MOVE ZERO   TO WS-VALOR-TEMP.                                        
067500     IF WS-CADENA-REGLA = SPACES OR WS-CADENA-REGLA = "-"                 
067600         MOVE "- " TO WS-OPERADOR-TEMP                                    
067700         GO TO 2700-EXIT                                                  
067800     END-IF.                                                              
067900     IF WS-CAR-1 = ">" AND WS-CAR-2 = "="                                 
068000         MOVE ">=" TO WS-OPERADOR-TEMP                                    
068100         MOVE WS-RESTO-8 TO WS-CADENA-VALOR                               
068200     ELSE                                                                 
068300     IF WS-CAR-1 = "<" AND WS-CAR-2 = "="                                 
068400         MOVE "<=" TO WS-OPERADOR-TEMP                                    
068500         MOVE WS-RESTO-8 TO WS-CADENA-VALOR                               
068600     ELSE                                                                 
068700     IF WS-CAR-1 = "!" AND WS-CAR-2 = "="                                 
068800         MOVE "!=" TO WS-OPERADOR-TEMP                                    
068900         MOVE WS-RESTO-8 TO WS-CADENA-VALOR                               
069000     ELSE                                                                 
069100     IF WS-CAR-1 = ">"                                                    
069200         MOVE "> " TO WS-OPERADOR-TEMP                                    
069300         MOVE WS-CAR-2 TO WS-CADENA-VALOR (1:1)                           
069400         MOVE WS-RESTO-8 TO WS-CADENA-VALOR (2:8)                         
069500     ELSE                                                                 
069600     IF WS-CAR-1 = "<"                                                    
069700         MOVE "< " TO WS-OPERADOR-TEMP                                    
069800         MOVE WS-CAR-2 TO WS-CADENA-VALOR (1:1)                           
069900         MOVE WS-RESTO-8 TO WS-CADENA-VALOR (2:8)                         
070000     ELSE                                                                 
070100     IF WS-CAR-1 = "="                                                    
070200         MOVE "= " TO WS-OPERADOR-TEMP                                    
070300         MOVE WS-CAR-2 TO WS-CADENA-VALOR (1:1)                           
070400         MOVE WS-RESTO-8 TO WS-CADENA-VALOR (2:8)                         
070500     ELSE                                                                 
070600*        CADENA MAL FORMADA: ERROR DE DATOS, SE ABORTA.                   
070700         DISPLAY "OPCION2: REGLA DE RECHAZO MAL FORMADA - "               
070800             WS-CADENA-REGLA                                              
070900         STOP RUN                                                         
071000     END-IF END-IF END-IF END-IF END-IF END-IF.                           
071100     PERFORM 2710-ESCANEAR-VALOR THRU 2710-EXIT.                          
071200 2700-EXIT.                                                               
071300     EXIT.                                                                
071400*-----------------------------------------------------------              
071500 2710-ESCANEAR-VALOR.                                                     
071600*-----------------------------------------------------------              
071700     MOVE ZERO TO WS-VALOR-CENTAVOS.                                      
071800     MOVE ZERO TO WS-CONTADOR-DEC.                                        
071900     MOVE "N"  TO WS-VIO-PUNTO-SW.                                        
072000     MOVE 1    TO WS-POS-VALOR.                                           
072100 2711-SIGUIENTE-CARACTER.                                                 
072200     IF WS-POS-VALOR > 9                                                  
072300         GO TO 2719-ESCALAR                                               
072400     END-IF.                                                              
072500     MOVE WS-CADENA-VALOR (WS-POS-VALOR:1) TO WS-CARACTER-ACTUAL.         
072600     IF WS-CARACTER-ACTUAL = SPACE                                        
072700         GO TO 2719-ESCALAR                                               
072800     END-IF.                                                              
072900     IF WS-CARACTER-ACTUAL = "."                                          
073000         MOVE "S" TO WS-VIO-PUNTO-SW                                      
073100         ADD 1 TO WS-POS-VALOR                                            
073200         GO TO 2711-SIGUIENTE-CARACTER                                    
073300     END-IF.                                                              
073400     MOVE WS-CARACTER-ACTUAL TO WS-DIGITO-ACTUAL.                         
073500     IF VIO-EL-PUNTO                                                      
073600         IF WS-CONTADOR-DEC < 2                                           
073700             COMPUTE WS-VALOR-CENTAVOS =                                  
073800                 WS-VALOR-CENTAVOS * 10 + WS-DIGITO-ACTUAL                
073900             ADD 1 TO WS-CONTADOR-DEC                                     
074000         END-IF                                                           
074100     ELSE                                                                 
074200         COMPUTE WS-VALOR-CENTAVOS =                                      
074300             WS-VALOR-CENTAVOS * 10 + WS-DIGITO-ACTUAL                    
074400     END-IF.                                                              
074500     ADD 1 TO WS-POS-VALOR.                                               
074600     GO TO 2711-SIGUIENTE-CARACTER.                                       
074700 2719-ESCALAR.                                                            
074800     IF WS-CONTADOR-DEC = ZERO                                            
074900         COMPUTE WS-VALOR-CENTAVOS = WS-VALOR-CENTAVOS * 100              
075000     ELSE                                                                 
075100     IF WS-CONTADOR-DEC = 1                                               
075200         COMPUTE WS-VALOR-CENTAVOS = WS-VALOR-CENTAVOS * 10               
075300     END-IF END-IF.                                                       
075400     COMPUTE WS-VALOR-TEMP = WS-VALOR-CENTAVOS / 100.                     
075500 2710-EXIT.                                                               
075600     EXIT.                                                                
075700*-----------------------------------------------------------              
075800 2800-EVALUAR-CONDICION-MONTO.                                            
075900*-----------------------------------------------------------              
076000     MOVE "N" TO WS-CONDICION-MONTO-SW.                                   
076100     IF WS-OP-MONTO = "- "                                                
076200         MOVE "S" TO WS-CONDICION-MONTO-SW                                
076300     ELSE                                                                 
076400     IF WS-OP-MONTO = ">=" AND TR2-MONTO >= WS-VALOR-MONTO                
076500         MOVE "S" TO WS-CONDICION-MONTO-SW                                
076600     ELSE                                                                 
076700     IF WS-OP-MONTO = "<=" AND TR2-MONTO <= WS-VALOR-MONTO                
076800         MOVE "S" TO WS-CONDICION-MONTO-SW                                
076900     ELSE                                                                 
077000     IF WS-OP-MONTO = "!=" AND TR2-MONTO NOT = WS-VALOR-MONTO             
077100         MOVE "S" TO WS-CONDICION-MONTO-SW                                
077200     ELSE                                                                 
077300     IF WS-OP-MONTO = "> " AND TR2-MONTO > WS-VALOR-MONTO                 
077400         MOVE "S" TO WS-CONDICION-MONTO-SW                                
077500     ELSE                                                                 
077600     IF WS-OP-MONTO = "< " AND TR2-MONTO < WS-VALOR-MONTO                 
077700         MOVE "S" TO WS-CONDICION-MONTO-SW                                
077800     ELSE                                                                 
077900     IF WS-OP-MONTO = "= " AND TR2-MONTO = WS-VALOR-MONTO                 
078000         MOVE "S" TO WS-CONDICION-MONTO-SW                                
078100     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.                    
078200 2800-EXIT.                                                               
078300     EXIT.                                                                
078400*-----------------------------------------------------------              
078500 2810-EVALUAR-CONDICION-EDAD.                                             
078600*-----------------------------------------------------------              
078700     MOVE "N" TO WS-CONDICION-EDAD-SW.                                    
078800     IF WS-OP-EDAD = "- "                                                 
078900         MOVE "S" TO WS-CONDICION-EDAD-SW                                 
079000     ELSE                                                                 
079100     IF WS-OP-EDAD = ">=" AND WS-EDAD-DECIMAL >= WS-VALOR-EDAD            
079200         MOVE "S" TO WS-CONDICION-EDAD-SW                                 
079300     ELSE                                                                 
079400     IF WS-OP-EDAD = "<=" AND WS-EDAD-DECIMAL <= WS-VALOR-EDAD            
079500         MOVE "S" TO WS-CONDICION-EDAD-SW                                 
079600     ELSE                                                                 
079700     IF WS-OP-EDAD = "!=" AND WS-EDAD-DECIMAL NOT = WS-VALOR-EDAD         
079800         MOVE "S" TO WS-CONDICION-EDAD-SW                                 
079900     ELSE                                                                 
080000     IF WS-OP-EDAD = "> " AND WS-EDAD-DECIMAL > WS-VALOR-EDAD             
080100         MOVE "S" TO WS-CONDICION-EDAD-SW                                 
080200     ELSE                                                                 
080300     IF WS-OP-EDAD = "< " AND WS-EDAD-DECIMAL < WS-VALOR-EDAD             
080400         MOVE "S" TO WS-CONDICION-EDAD-SW                                 
080500     ELSE                                                                 
080600     IF WS-OP-EDAD = "= " AND WS-EDAD-DECIMAL = WS-VALOR-EDAD             
080700         MOVE "S" TO WS-CONDICION-EDAD-SW                                 
080800     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.                    
080900 2810-EXIT.                                                               
081000     EXIT.                                                                
081100*-----------------------------------------------------------              
081200 3000-GRABAR-DECKUNG.                                                     
081300*-----------------------------------------------------------              
081400*    REGLA DE NEGOCIO 7: CUALQUIER RESULTADO DISTINTO DE                  
081500*    EXITO AL GRABAR ES UN ERROR DURO DE ALMACENAMIENTO.                  
081600     MOVE TR2-CONTRATO-FK    TO FD-DE-CONTRATO-FK.                        
081700     MOVE TR2-DECKUNGSART-FK TO FD-DE-DECKUNGSART-FK.                     
081800     MOVE TR2-MONTO          TO FD-DE-MONTO.                              
081900     OPEN EXTEND VERS-DECKUNG.                                            
082000     WRITE FD-DECKUNG.                                                    
082100     IF NOT FS-DECKUNG-OK                                                 
082200         MOVE 26 TO WS-CODIGO-RETORNO                                     
082300     ELSE                                                                 
082400         MOVE TR2-CONTRATO-FK    TO RS2-CONTRATO-FK                       
082500         MOVE TR2-DECKUNGSART-FK TO RS2-DECKUNGSART-FK                    
082600         MOVE TR2-MONTO          TO RS2-MONTO                             
082700     END-IF.                                                              
082800     CLOSE VERS-DECKUNG.                                                  
082900 3000-EXIT.                                                               
083000     EXIT.                                                                
083100*-----------------------------------------------------------              
083200 9000-DEVOLVER.                                                           
083300*-----------------------------------------------------------              
083400     MOVE WS-CODIGO-RETORNO TO RS-CODIGO-RETORNO.                         
083500     GOBACK.                                                              
