000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    OPCION5.                                                  
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  DEPTO. DE SISTEMAS.                                       
000500 DATE-WRITTEN.  09/28/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000800*****************************************************************         
000900*  PROGRAMA    : OPCION5                                          VRS001  
001000*  SISTEMA     : EMISION Y ADMINISTRACION DE CONTRATOS            VRS001  
001100*                DE SEGUROS (EX-SISTEMA DE FARMACIA)              VRS001  
001200*  OBJETIVO    : BUSCAR UN CLIENTE POR SU NUMERO Y DEVOLVER SU    VRS001  
001300*                NOMBRE Y FECHA DE NACIMIENTO.                    VRS001  
001400*****************************************************************         
001500*  BITACORA DE MODIFICACIONES                                     VRS001  
001600*  FECHA     PROGRAMADOR   TICKET    DESCRIPCION                  VRS001  
001700*  --------  ------------  --------  --------------------------   VRS001  
001800*  09/28/87  C.RUZ         INI-001   VERSION ORIGINAL (OPCION     VRS001  
001900*                                    5, CONSULTA DE CLIENTES Y    VRS001  
002000*                                    MOVIMIENTOS POR RUT, CON     VRS001  
002100*                                    PANTALLA PAGINADA).          VRS001  
002200*  11/02/91  C.RUZ         MNT-014   SE AGREGA BUSQUEDA POR       VRS002  
002300*                                    RANGO DE FECHAS.             VRS002  
002400*  04/19/95  R.SALAZAR     MNT-041   SE CAMBIA ARCHIVO INDEXADO   VRS003  
002500*                                    A SECUENCIAL POR BAJA DE     VRS003  
002600*                                    LICENCIA ISAM.               VRS003  
002700*  02/08/99  R.SALAZAR     Y2K-011   AJUSTE DE SIGLO PARA LA      VRS004  
002800*                                    FECHA DE NACIMIENTO.         VRS004  
002900*  02/14/01  M.FUENTES     REQ-119   RECONVERSION TOTAL: EL       VRS005  
003000*                                    PROGRAMA OPCION-5 PASA A     VRS005  
003100*                                    SER UNA CONSULTA SIMPLE DE   VRS005  
003200*                                    CLIENTE POR NUMERO, PARA     VRS005  
003300*                                    EL CONVENIO ALEMAN. SE       VRS005  
003400*                                    ELIMINA LA PANTALLA          VRS005  
003500*                                    PAGINADA Y LA BUSQUEDA POR   VRS005  
003600*                                    RANGO DE FECHAS.             VRS005  
003700*  07/29/03  J.PRIETO      MNT-159   SE ESTANDARIZA EL CODIGO     VRS007  
003800*                                    DE RETORNO A 2 DIGITOS       VRS007  
003900*                                    PARA TODOS LOS PROGRAMAS     VRS007  
004000*                                    OPCIONn.                     VRS007  
004100*****************************************************************         
004200*  CODIGOS DE RETORNO (WS-CODIGO-RETORNO / RS-CODIGO-RETORNO):            
004300*     00 = CLIENTE ENCONTRADO, RS5-NOMBRE Y RS5-NACIMIENTO                
004400*          VALIDOS                                                        
004500*     40 = CLIENTE NO EXISTE                                              
004600*****************************************************************         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-370.                                                
005000 OBJECT-COMPUTER. IBM-370.                                                
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005400     UPSI-0 ON STATUS IS WS-MODO-PRUEBA.                                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT VERS-CLIENTE ASSIGN TO KUNDE                                  
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         FILE STATUS IS WS-FS-CLIENTE.                                    
006000                                                                          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*-----------------------------------------------------------              
006400*  KUNDE - CLIENTES DEL CONVENIO                                          
006500*-----------------------------------------------------------              
006600 FD  VERS-CLIENTE                                                         
006700     LABEL RECORD IS STANDARD                                             
006800     VALUE OF FILE-ID IS "KUNDE.DAT".                                     
006900 01  FD-CLIENTE.                                                          
007000     05  FD-CL-ID            PIC 9(9).                                    
007100     05  FD-CL-NOMBRE        PIC X(60).                                   
007200     05  FD-CL-NACIMIENTO    PIC 9(8).                                    
007300     05  FILLER              PIC X(01).                                   
007400                                                                          
007500 WORKING-STORAGE SECTION.                                                 
007600 01  WS-FS-CLIENTE           PIC X(2)  VALUE "00".                        
007700                                                                          
007800 01  WS-MODO-PRUEBA          PIC X     VALUE "N".                         
007900     88  EN-MODO-PRUEBA           VALUE "S".                              
008000                                                                          
008100 01  WS-CONTADORES-Y-SUBS.                                                
008200     05  WS-CL-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
008300     05  WS-IX-CL            PIC 9(4)  COMP VALUE ZERO.                   
008400     05  FILLER              PIC X(01).                                   
008500                                                                          
008600 01  TB-CLIENTES.                                                         
008700     05  TB-CL-FILA OCCURS 2000 TIMES.                                    
008800         10  TB-CL-ID           PIC 9(9).                                 
008900         10  TB-CL-NOMBRE       PIC X(60).                                
009000         10  TB-CL-NACIMIENTO   PIC 9(8).                                 
009100     05  FILLER              PIC X(01).                                   
009200                                                                          
009300 01  WS-FECHA-NACIMIENTO     PIC 9(8)  VALUE ZERO.                        
009400 01  WS-FECHA-NACIMIENTO-R REDEFINES WS-FECHA-NACIMIENTO.                 
009500     05  WS-NAC-CC           PIC 99.                                      
009600     05  WS-NAC-AA           PIC 99.                                      
009700     05  WS-NAC-MM           PIC 99.                                      
009800     05  WS-NAC-DD           PIC 99.                                      
009900                                                                          
010000 01  WS-FECHA-SISTEMA-6      PIC 9(6)  VALUE ZERO.                        
010100 01  WS-FECHA-SISTEMA-6-R REDEFINES WS-FECHA-SISTEMA-6.                   
010200     05  WS-HOY-AA-6         PIC 99.                                      
010300     05  WS-HOY-MM-6         PIC 99.                                      
010400     05  WS-HOY-DD-6         PIC 99.                                      
010500                                                                          
010600 01  WS-FECHA-HOY            PIC 9(8)  VALUE ZERO.                        
010700 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
010800     05  WS-HOY-CC           PIC 99.                                      
010900     05  WS-HOY-AA           PIC 99.                                      
011000     05  WS-HOY-MM           PIC 99.                                      
011100     05  WS-HOY-DD           PIC 99.                                      
011200                                                                          
011300 01  WS-VARIABLES-DE-TRABAJO.                                             
011400     05  WS-CODIGO-RETORNO   PIC 99     COMP VALUE ZERO.                  
011500     05  FILLER              PIC X(01).                                   
011600                                                                          
011700 LINKAGE SECTION.                                                         
011800*-----------------------------------------------------------              
011900*  REGISTRO DE TRANSACCION (LLEGA DESDE MENU4VERS)                        
012000*-----------------------------------------------------------              
012100 01  LK-TRANS-RECORD.                                                     
012200     05  TR-CODIGO           PIC 9(1).                                    
012300     05  TR-DATOS            PIC X(79).                                   
012400 01  LK-TRANS-R5 REDEFINES LK-TRANS-RECORD.                               
012500     05  FILLER              PIC 9(1).                                    
012600     05  TR5-CLIENTE-FK      PIC 9(9).                                    
012700     05  FILLER              PIC X(70).                                   
012800                                                                          
012900*-----------------------------------------------------------              
013000*  REGISTRO DE RESULTADO (VUELVE A MENU4VERS)                             
013100*-----------------------------------------------------------              
013200 01  LK-RESULT-RECORD.                                                    
013300     05  RS-CODIGO-RETORNO   PIC 99.                                      
013400     05  RS-DATOS            PIC X(78).                                   
013500 01  LK-RESULT-R5 REDEFINES LK-RESULT-RECORD.                             
013600     05  FILLER              PIC 99.                                      
013700     05  RS5-NOMBRE          PIC X(60).                                   
013800     05  RS5-NACIMIENTO      PIC 9(8).                                    
013900     05  FILLER              PIC X(10).                                   
014000                                                                          
014100 PROCEDURE DIVISION USING LK-TRANS-RECORD LK-RESULT-RECORD.               
014200*-----------------------------------------------------------              
014300 0000-INICIO.                                                             
014400*-----------------------------------------------------------              
014500     MOVE ZERO TO WS-CODIGO-RETORNO.                                      
014600     PERFORM 1000-CARGAR-TABLA THRU 1000-EXIT.                            
014700     PERFORM 2000-BUSCAR-CLIENTE THRU 2000-EXIT.                          
014800     IF EN-MODO-PRUEBA                                                    
014900         PERFORM 2900-DIAGNOSTICO THRU 2900-EXIT                          
015000     END-IF.                                                              
015100     GO TO 9000-DEVOLVER.                                                 
015200*-----------------------------------------------------------              
015300 1000-CARGAR-TABLA.                                                       
015400*-----------------------------------------------------------              
015500     OPEN INPUT VERS-CLIENTE.                                             
015600 1010-LEER-CLIENTE.                                                       
015700     READ VERS-CLIENTE NEXT RECORD                                        
015800         AT END GO TO 1000-EXIT                                           
015900     END-READ.                                                            
016000     ADD 1 TO WS-CL-CONTADOR.                                             
016100     MOVE FD-CL-ID         TO TB-CL-ID (WS-CL-CONTADOR).                  
016200     MOVE FD-CL-NOMBRE     TO TB-CL-NOMBRE (WS-CL-CONTADOR).              
016300     MOVE FD-CL-NACIMIENTO TO                                             
016400         TB-CL-NACIMIENTO (WS-CL-CONTADOR).                               
016500     GO TO 1010-LEER-CLIENTE.                                             
016600 1000-EXIT.                                                               
016700     CLOSE VERS-CLIENTE.                                                  
016800     EXIT.                                                                
016900*-----------------------------------------------------------              
017000 2000-BUSCAR-CLIENTE.                                                     
017100*-----------------------------------------------------------              
017200     MOVE 40 TO WS-CODIGO-RETORNO.                                        
017300     MOVE ZERO TO WS-IX-CL.                                               
017400 2010-BUSCAR.                                                             
017500     ADD 1 TO WS-IX-CL.                                                   
017600     IF WS-IX-CL > WS-CL-CONTADOR                                         
017700         GO TO 2000-EXIT                                                  
017800     END-IF.                                                              
017900     IF TB-CL-ID (WS-IX-CL) = TR5-CLIENTE-FK                              
018000         MOVE ZERO TO WS-CODIGO-RETORNO                                   
018100         MOVE TB-CL-NOMBRE (WS-IX-CL) TO RS5-NOMBRE                       
018200         MOVE TB-CL-NACIMIENTO (WS-IX-CL) TO RS5-NACIMIENTO               
018300         MOVE TB-CL-NACIMIENTO (WS-IX-CL) TO WS-FECHA-NACIMIENTO          
018400         GO TO 2000-EXIT                                                  
018500     END-IF.                                                              
018600     GO TO 2010-BUSCAR.                                                   
018700 2000-EXIT.                                                               
018800     EXIT.                                                                
018900*-----------------------------------------------------------              
019000 2900-DIAGNOSTICO.                                                        
019100*-----------------------------------------------------------              
019200*    BANDERA DE PRUEBA (UPSI-0) ENCENDIDA: SE DEJA CONSTANCIA             
019300*    EN PANTALLA DE LA CORRIDA Y DE LA FECHA DE NACIMIENTO                
019400*    HALLADA, PARA FACILITAR LA VERIFICACION MANUAL.                      
019500     ACCEPT WS-FECHA-SISTEMA-6 FROM DATE.                                 
019600     MOVE 20             TO WS-HOY-CC.                                    
019700     MOVE WS-HOY-AA-6    TO WS-HOY-AA.                                    
019800     MOVE WS-HOY-MM-6    TO WS-HOY-MM.                                    
019900     MOVE WS-HOY-DD-6    TO WS-HOY-DD.                                    
020000     IF WS-CODIGO-RETORNO = ZERO                                          
020100         DISPLAY "OPCION5: CLIENTE " TR5-CLIENTE-FK                       
020200             " NACIMIENTO " WS-FECHA-NACIMIENTO                           
020300             " CORRIDA " WS-FECHA-HOY                                     
020400     ELSE                                                                 
020500         DISPLAY "OPCION5: CLIENTE " TR5-CLIENTE-FK                       
020600             " NO ENCONTRADO - CORRIDA " WS-FECHA-HOY                     
020700     END-IF.                                                              
020800 2900-EXIT.                                                               
020900     EXIT.                                                                
021000*-----------------------------------------------------------              
021100 9000-DEVOLVER.                                                           
021200*-----------------------------------------------------------              
021300     MOVE WS-CODIGO-RETORNO TO RS-CODIGO-RETORNO.                         
021400     GOBACK.                                                              
