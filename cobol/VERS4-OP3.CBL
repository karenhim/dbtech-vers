000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    OPCION3.                                                  
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  DEPTO. DE SISTEMAS.                                       
000500 DATE-WRITTEN.  06/30/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000800*****************************************************************         
000900*  PROGRAMA    : OPCION3                                          VRS001  
001000*  SISTEMA     : EMISION Y ADMINISTRACION DE CONTRATOS            VRS001  
001100*                DE SEGUROS (EX-SISTEMA DE FARMACIA)              VRS001  
001200*  OBJETIVO    : LISTAR LA DESCRIPCION BREVE (KURZBEZ) DE TODOS   VRS001  
001300*                LOS PRODUCTOS, EN ORDEN DE CODIGO, HACIA EL      VRS001  
001400*                ARCHIVO DE LISTADO.                              VRS001  
001500*****************************************************************         
001600*  BITACORA DE MODIFICACIONES                                     VRS001  
001700*  FECHA     PROGRAMADOR   TICKET    DESCRIPCION                  VRS001  
001800*  --------  ------------  --------  --------------------------   VRS001  
001900*  06/30/87  C.RUZ         INI-001   VERSION ORIGINAL (OPCION     VRS001  
002000*                                    3 DE CONSULTA DE STOCK       VRS001  
002100*                                    CRITICO CON PAGINACION).     VRS001  
002200*  11/02/93  R.SALAZAR     MNT-029   SE AGREGA FILTRO POR RUT     VRS003  
002300*                                    DE LABORATORIO.              VRS003  
002400*  07/14/94  R.SALAZAR     MNT-037   SE CAMBIA ARCHIVO INDEXADO   VRS003  
002500*                                    A SECUENCIAL POR BAJA DE     VRS003  
002600*                                    LICENCIA ISAM.               VRS003  
002700*  02/01/01  M.FUENTES     REQ-112   RECONVERSION TOTAL: EL       VRS005  
002800*                                    PROGRAMA OPCION-3 PASA A     VRS005  
002900*                                    EMITIR EL LISTADO DE         VRS005  
003000*                                    PRODUCTOS (KURZBEZ) DEL      VRS005  
003100*                                    CONVENIO ALEMAN, EN          VRS005  
003200*                                    REEMPLAZO DE LA PANTALLA     VRS005  
003300*                                    DE PAGINACION DE STOCK       VRS005  
003400*                                    CRITICO. SE ELIMINA LA       VRS005  
003500*                                    NAVEGACION INTERACTIVA.      VRS005  
003600*  07/23/03  J.PRIETO      MNT-158   SE ESTANDARIZA EL CODIGO     VRS007  
003700*                                    DE RETORNO A 2 DIGITOS       VRS007  
003800*                                    PARA TODOS LOS PROGRAMAS     VRS007  
003900*                                    OPCIONn.                     VRS007  
004000*****************************************************************         
004100*  CODIGOS DE RETORNO (WS-CODIGO-RETORNO / RS-CODIGO-RETORNO):            
004200*     00 = LISTADO GENERADO CORRECTAMENTE (RS3-CANTIDAD TRAE EL           
004300*          NUMERO DE PRODUCTOS EMITIDOS, PUEDE SER CERO)                  
004400*****************************************************************         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER. IBM-370.                                                
004800 OBJECT-COMPUTER. IBM-370.                                                
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005200     UPSI-0 ON STATUS IS WS-MODO-PRUEBA.                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT VERS-PRODUCTO ASSIGN TO PRODUKT                               
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS WS-FS-PRODUCTO.                                   
005800                                                                          
005900     SELECT VERS-LISTADO ASSIGN TO LISTADO                                
006000         ORGANIZATION IS SEQUENTIAL                                       
006100         FILE STATUS IS WS-FS-LISTADO.                                    
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*-----------------------------------------------------------              
006600*  PRODUKT - MAESTRO DE PRODUCTOS                                         
006700*-----------------------------------------------------------              
006800 FD  VERS-PRODUCTO                                                        
006900     LABEL RECORD IS STANDARD                                             
007000     VALUE OF FILE-ID IS "PRODUKT.DAT".                                   
007100 01  FD-PRODUCTO.                                                         
007200     05  FD-PR-ID            PIC 9(9).                                    
007300     05  FD-PR-KURZBEZ       PIC X(30).                                   
007400     05  FILLER              PIC X(01).                                   
007500                                                                          
007600*-----------------------------------------------------------              
007700*  LISTADO - SALIDA DE KURZBEZ EN ORDEN DE CODIGO                         
007800*-----------------------------------------------------------              
007900 FD  VERS-LISTADO                                                         
008000     LABEL RECORD IS STANDARD                                             
008100     VALUE OF FILE-ID IS "LISTADO.DAT".                                   
008200 01  FD-LISTADO.                                                          
008300     05  FD-LI-ID            PIC 9(9).                                    
008400     05  FD-LI-KURZBEZ       PIC X(30).                                   
008500     05  FILLER              PIC X(01).                                   
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800 01  WS-FS-PRODUCTO          PIC X(2)  VALUE "00".                        
008900 01  WS-FS-LISTADO           PIC X(2)  VALUE "00".                        
009000                                                                          
009100 01  WS-MODO-PRUEBA          PIC X     VALUE "N".                         
009200     88  EN-MODO-PRUEBA           VALUE "S".                              
009300                                                                          
009400 01  WS-CONTADORES-Y-SUBS.                                                
009500     05  WS-PR-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
009600     05  WS-IX-PR            PIC 9(4)  COMP VALUE ZERO.                   
009700     05  FILLER              PIC X(01).                                   
009800                                                                          
009900 01  TB-PRODUCTOS.                                                        
010000     05  TB-PR-FILA OCCURS 500 TIMES.                                     
010100         10  TB-PR-ID          PIC 9(9).                                  
010200         10  TB-PR-KURZBEZ     PIC X(30).                                 
010300     05  FILLER              PIC X(01).                                   
010400                                                                          
010410*-----------------------------------------------------------              
010420*  FECHA DE CORRIDA (SE ESTAMPA EN EL BANNER DEL LISTADO)                 
010430*-----------------------------------------------------------              
010440 01  WS-FECHA-SISTEMA-6      PIC 9(6).                                    
010442 01  WS-FECHA-SISTEMA-6-R REDEFINES WS-FECHA-SISTEMA-6.                   
010444     05  WS-HOY-AA-6         PIC 99.                                      
010446     05  WS-HOY-MM-6         PIC 99.                                      
010448     05  WS-HOY-DD-6         PIC 99.                                      
010450 01  WS-FECHA-HOY            PIC 9(8)  VALUE ZERO.                        
010460 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
010470     05  WS-HOY-CC           PIC 99.                                      
010480     05  WS-HOY-AA           PIC 99.                                      
010490     05  WS-HOY-MM           PIC 99.                                      
010495     05  WS-HOY-DD           PIC 99.                                      
010500 01  WS-VARIABLES-DE-TRABAJO.                                             
010600     05  WS-CODIGO-RETORNO   PIC 99     COMP VALUE ZERO.                  
010700     05  WS-CANTIDAD-EMITIDA PIC 9(4)   COMP VALUE ZERO.                  
010800     05  FILLER              PIC X(01).                                   
010900                                                                          
011000 LINKAGE SECTION.                                                         
011100*-----------------------------------------------------------              
011200*  REGISTRO DE TRANSACCION (LLEGA DESDE MENU4VERS) - LA                   
011300*  OPCION-3 NO REQUIERE DATOS DE ENTRADA, SOLO EL CODIGO.                 
011400*-----------------------------------------------------------              
011500 01  LK-TRANS-RECORD.                                                     
011600     05  TR-CODIGO           PIC 9(1).                                    
011700     05  TR-DATOS            PIC X(79).                                   
011800                                                                          
011900*-----------------------------------------------------------              
012000*  REGISTRO DE RESULTADO (VUELVE A MENU4VERS)                             
012100*-----------------------------------------------------------              
012200 01  LK-RESULT-RECORD.                                                    
012300     05  RS-CODIGO-RETORNO   PIC 99.                                      
012400     05  RS-DATOS            PIC X(78).                                   
012500 01  LK-RESULT-R3 REDEFINES LK-RESULT-RECORD.                             
012600     05  FILLER              PIC 99.                                      
012700     05  RS3-CANTIDAD        PIC 9(4).                                    
012800     05  FILLER              PIC X(74).                                   
012900                                                                          
013000 PROCEDURE DIVISION USING LK-TRANS-RECORD LK-RESULT-RECORD.               
013100*-----------------------------------------------------------              
013200 0000-INICIO.                                                             
013300*-----------------------------------------------------------              
013400     MOVE ZERO TO WS-CODIGO-RETORNO.                                      
013500     PERFORM 1000-CARGAR-TABLA THRU 1000-EXIT.                            
013600     PERFORM 2000-LISTAR THRU 2000-EXIT.                                  
013700     MOVE WS-CANTIDAD-EMITIDA TO RS3-CANTIDAD.                            
013800     GO TO 9000-DEVOLVER.                                                 
013900*-----------------------------------------------------------              
014000 1000-CARGAR-TABLA.                                                       
014100*-----------------------------------------------------------              
014200*    EL ARCHIVO PRODUKT SE MANTIENE EN ORDEN DE CODIGO; BASTA             
014300*    UNA LECTURA SECUENCIAL PARA OBTENER EL ORDEN REQUERIDO.              
014400     OPEN INPUT VERS-PRODUCTO.                                            
014500 1010-LEER-PRODUCTO.                                                      
014600     READ VERS-PRODUCTO NEXT RECORD                                       
014700         AT END GO TO 1000-EXIT                                           
014800     END-READ.                                                            
014900     ADD 1 TO WS-PR-CONTADOR.                                             
015000     MOVE FD-PR-ID      TO TB-PR-ID (WS-PR-CONTADOR).                     
015100     MOVE FD-PR-KURZBEZ TO TB-PR-KURZBEZ (WS-PR-CONTADOR).                
015200     GO TO 1010-LEER-PRODUCTO.                                            
015300 1000-EXIT.                                                               
015400     CLOSE VERS-PRODUCTO.                                                 
015500     EXIT.                                                                
015600*-----------------------------------------------------------              
015700 2000-LISTAR.                                                             
015800*-----------------------------------------------------------              
015900     MOVE ZERO TO WS-CANTIDAD-EMITIDA.                                    
016000     MOVE ZERO TO WS-IX-PR.                                               
016020     ACCEPT WS-FECHA-SISTEMA-6 FROM DATE.                                 
016040     MOVE 20        TO WS-HOY-CC.                                         
016060     MOVE WS-HOY-AA-6 TO WS-HOY-AA.                                       
016080     MOVE WS-HOY-MM-6 TO WS-HOY-MM.                                       
016090     MOVE WS-HOY-DD-6 TO WS-HOY-DD.                                       
016095     IF EN-MODO-PRUEBA                                                    
016096         DISPLAY "OPCION3: LISTADO DE PRODUCTOS - CORRIDA "               
016097             WS-FECHA-HOY                                                 
016098     END-IF.                                                              
016100     OPEN OUTPUT VERS-LISTADO.                                            
016200 2010-EMITIR-PRODUCTO.                                                    
016300     ADD 1 TO WS-IX-PR.                                                   
016400     IF WS-IX-PR > WS-PR-CONTADOR                                         
016500         GO TO 2000-EXIT                                                  
016600     END-IF.                                                              
016700     MOVE TB-PR-ID (WS-IX-PR)      TO FD-LI-ID.                           
016800     MOVE TB-PR-KURZBEZ (WS-IX-PR) TO FD-LI-KURZBEZ.                      
016900     WRITE FD-LISTADO.                                                    
017000     ADD 1 TO WS-CANTIDAD-EMITIDA.                                        
017100     GO TO 2010-EMITIR-PRODUCTO.                                          
017200 2000-EXIT.                                                               
017300     CLOSE VERS-LISTADO.                                                  
017400     EXIT.                                                                
017500*-----------------------------------------------------------              
017600 9000-DEVOLVER.                                                           
017700*-----------------------------------------------------------              
017800     MOVE WS-CODIGO-RETORNO TO RS-CODIGO-RETORNO.                         
017900     GOBACK.                                                              
