000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PRUEBA-VERS.                                              
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  DEPTO. DE SISTEMAS.                                       
000500 DATE-WRITTEN.  03/02/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000800*****************************************************************         
000900*  PROGRAMA    : PRUEBA-VERS (VERSTEST)                           VRS001  
001000*  SISTEMA     : EMISION Y ADMINISTRACION DE CONTRATOS            VRS001  
001100*                DE SEGUROS (EX-SISTEMA DE FARMACIA)              VRS001  
001200*  OBJETIVO    : EJERCITAR LAS CINCO OPCIONn DEL CONVENIO         VRS001  
001300*                ALEMAN CON DATOS DE PRUEBA CONOCIDOS Y           VRS001  
001400*                DESPLEGAR EN PANTALLA "PASS" O "FAIL" POR        VRS001  
001500*                CADA CASO, PARA VERIFICACION MANUAL ANTES DE     VRS001  
001600*                LIBERAR UNA CORRIDA A PRODUCCION.                VRS001  
001700*                                                                 VRS001  
001800*                SE ASUME QUE EL AMBIENTE DE PRUEBAS FUE          VRS001  
001900*                PREPARADO CON VERSCREA2 Y UNA CARGA MANUAL DE    VRS001  
002000*                MAESTROS CON, AL MENOS: PRODUKT ID 1, KUNDE      VRS001  
002100*                ID 1 (NACIDO 19600515), VERTRAG ID 100           VRS001  
002200*                (PRODUCTO-FK 1, CLIENTE-FK 1, INICIO 20260101),  VRS001  
002300*                DECKUNGSART ID 1 (PRODUCTO-FK 1),                VRS001  
002400*                DECKUNGSBETRAG ID 1 (DECKUNGSART-FK 1, MONTO     VRS001  
002500*                500.00) Y DECKUNGSPREIS (DECKUNGSBETRAG-FK 1,    VRS001  
002600*                VIGENTE 20250101-20271231, PRECIO 25.00).        VRS001  
002700*****************************************************************         
002800*  BITACORA DE MODIFICACIONES                                     VRS001  
002900*  FECHA     PROGRAMADOR   TICKET    DESCRIPCION                  VRS001  
003000*  --------  ------------  --------  --------------------------   VRS001  
003100*  03/02/87  C.RUZ         INI-001   VERSION ORIGINAL (CREA EL    VRS001  
003200*                                    ARCHIVO DE PRODUCTOS         VRS001  
003300*                                    VENCIDOS, VACIO).            VRS001  
003400*  04/02/01  M.FUENTES     REQ-124   RECONVERSION TOTAL: EL       VRS005  
003500*                                    PROGRAMA PASA A SER EL       VRS005  
003600*                                    ARNES DE AUTOPRUEBA DE LAS   VRS005  
003700*                                    CINCO OPCIONn DEL CONVENIO   VRS005  
003800*                                    ALEMAN.                      VRS005  
003850*                                    SE RENOMBRA EL PROGRAMA DE   VRS005  
003860*                                    CREA-VENCIDOS A PRUEBA-VERS. VRS005  
003900*  08/08/03  J.PRIETO      MNT-162   SE AGREGA CONTADOR DE        VRS007  
004000*                                    CASOS OK/FAIL AL CIERRE.     VRS007  
004100*****************************************************************         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-370.                                                
004500 OBJECT-COMPUTER. IBM-370.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
004900     UPSI-0 ON STATUS IS WS-MODO-PRUEBA.                                  
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200 01  WS-MODO-PRUEBA          PIC X     VALUE "S".                         
005300     88  EN-MODO-PRUEBA           VALUE "S".                              
005400                                                                          
005500 01  WS-CONTADORES-Y-SUBS.                                                
005600     05  WS-CASOS-OK         PIC 9(3)  COMP VALUE ZERO.                   
005700     05  WS-CASOS-FAIL       PIC 9(3)  COMP VALUE ZERO.                   
005800     05  FILLER              PIC X(01).                                   
005900                                                                          
006000 01  WS-TRANS-AREA.                                                       
006100     05  WS-TR-CODIGO        PIC 9(1)  VALUE ZERO.                        
006200     05  WS-TR-DATOS         PIC X(79) VALUE SPACES.                      
006300 01  WS-TRANS-R1 REDEFINES WS-TRANS-AREA.                                 
006400     05  FILLER              PIC 9(1).                                    
006500     05  TR1-CONTRATO-ID     PIC 9(9).                                    
006600     05  TR1-PRODUCTO-FK     PIC 9(9).                                    
006700     05  TR1-CLIENTE-FK      PIC 9(9).                                    
006800     05  TR1-INICIO          PIC 9(8).                                    
006900     05  FILLER              PIC X(44).                                   
007000 01  WS-TRANS-R2 REDEFINES WS-TRANS-AREA.                                 
007100     05  FILLER              PIC 9(1).                                    
007200     05  TR2-CONTRATO-FK     PIC 9(9).                                    
007300     05  TR2-DECKUNGSART-FK  PIC 9(9).                                    
007400     05  TR2-MONTO           PIC S9(7)V99.                                
007500     05  FILLER              PIC X(52).                                   
007600 01  WS-TRANS-R4 REDEFINES WS-TRANS-AREA.                                 
007700     05  FILLER              PIC 9(1).                                    
007800     05  TR4-CONTRATO-FK     PIC 9(9).                                    
007900     05  FILLER              PIC X(70).                                   
008000 01  WS-TRANS-R5 REDEFINES WS-TRANS-AREA.                                 
008100     05  FILLER              PIC 9(1).                                    
008200     05  TR5-CLIENTE-FK      PIC 9(9).                                    
008300     05  FILLER              PIC X(70).                                   
008400                                                                          
008500 01  WS-RESULT-AREA.                                                      
008600     05  WS-RS-RETORNO       PIC 99    VALUE ZERO.                        
008700     05  WS-RS-DATOS         PIC X(78) VALUE SPACES.                      
008800 01  WS-RESULT-R1 REDEFINES WS-RESULT-AREA.                               
008900     05  FILLER              PIC 99.                                      
009000     05  RS1-CONTRATO-ID     PIC 9(9).                                    
009100     05  RS1-TERMINO         PIC 9(8).                                    
009200     05  FILLER              PIC X(61).                                   
009300 01  WS-RESULT-R2 REDEFINES WS-RESULT-AREA.                               
009400     05  FILLER              PIC 99.                                      
009500     05  RS2-CONTRATO-FK     PIC 9(9).                                    
009600     05  RS2-DECKUNGSART-FK  PIC 9(9).                                    
009700     05  RS2-MONTO           PIC S9(7)V99.                                
009800     05  FILLER              PIC X(52).                                   
009900 01  WS-RESULT-R3 REDEFINES WS-RESULT-AREA.                               
010000     05  FILLER              PIC 99.                                      
010100     05  RS3-CANTIDAD        PIC 9(4).                                    
010200     05  FILLER              PIC X(74).                                   
010300 01  WS-RESULT-R4 REDEFINES WS-RESULT-AREA.                               
010400     05  FILLER              PIC 99.                                      
010500     05  RS4-MONATSRATE      PIC S9(7)V99.                                
010600     05  FILLER              PIC X(68).                                   
010700 01  WS-RESULT-R5 REDEFINES WS-RESULT-AREA.                               
010800     05  FILLER              PIC 99.                                      
010900     05  RS5-NOMBRE          PIC X(60).                                   
011000     05  RS5-NACIMIENTO      PIC 9(8).                                    
011100     05  FILLER              PIC X(10).                                   
011200                                                                          
011300 PROCEDURE DIVISION.                                                      
011400*-----------------------------------------------------------              
011500 0000-INICIO.                                                             
011600*-----------------------------------------------------------              
011700     PERFORM 2010-CASO-OP3-LISTADO THRU 2010-EXIT.                        
011800     PERFORM 2020-CASO-OP1-CONTRATO-OK THRU 2020-EXIT.                    
011900     PERFORM 2030-CASO-OP1-PRODUCTO-INVALIDO THRU 2030-EXIT.              
012000     PERFORM 2040-CASO-OP5-CLIENTE-OK THRU 2040-EXIT.                     
012100     PERFORM 2050-CASO-OP5-CLIENTE-INEXISTENTE THRU 2050-EXIT.            
012200     PERFORM 2060-CASO-OP2-COBERTURA-OK THRU 2060-EXIT.                   
012300     PERFORM 2070-CASO-OP4-PRIMA-MENSUAL THRU 2070-EXIT.                  
012400     DISPLAY "VERSTEST: CASOS OK   = " WS-CASOS-OK.                       
012500     DISPLAY "VERSTEST: CASOS FAIL = " WS-CASOS-FAIL.                     
012600     STOP RUN.                                                            
012700*-----------------------------------------------------------              
012800 2010-CASO-OP3-LISTADO.                                                   
012900*-----------------------------------------------------------              
013000*    CASO 1: KURZBEZPRODUKTE DEBE SIEMPRE DEVOLVER 00, AUNQUE             
013100*    EL CATALOGO DE PRODUCTOS ESTE VACIO.                                 
013200     MOVE 3 TO WS-TR-CODIGO.                                              
013300     CALL "OPCION3" USING WS-TRANS-AREA WS-RESULT-AREA.                   
013400     IF WS-RS-RETORNO = ZERO                                              
013500         DISPLAY "VERSTEST CASO-OP3-LISTADO........... PASS"              
013600         ADD 1 TO WS-CASOS-OK                                             
013700     ELSE                                                                 
013800         DISPLAY "VERSTEST CASO-OP3-LISTADO........... FAIL C="           
013900             WS-RS-RETORNO                                                
014000         ADD 1 TO WS-CASOS-FAIL                                           
014100     END-IF.                                                              
014200 2010-EXIT.                                                               
014300     EXIT.                                                                
014400*-----------------------------------------------------------              
014500 2020-CASO-OP1-CONTRATO-OK.                                               
014600*-----------------------------------------------------------              
014700*    CASO 2: CREATEVERTRAG CON PRODUCTO Y CLIENTE VIGENTES Y              
014800*    NUMERO DE CONTRATO NUEVO DEBE EMITIR CORRECTAMENTE (00).             
014900     MOVE 1         TO WS-TR-CODIGO.                                      
015000     MOVE 777       TO TR1-CONTRATO-ID.                                   
015100     MOVE 1         TO TR1-PRODUCTO-FK.                                   
015200     MOVE 1         TO TR1-CLIENTE-FK.                                    
015300     MOVE 20260101  TO TR1-INICIO.                                        
015400     CALL "OPCION1" USING WS-TRANS-AREA WS-RESULT-AREA.                   
015500     IF WS-RS-RETORNO = ZERO                                              
015600         DISPLAY "VERSTEST CASO-OP1-CONTRATO-OK....... PASS"              
015700         ADD 1 TO WS-CASOS-OK                                             
015800     ELSE                                                                 
015900         DISPLAY "VERSTEST CASO-OP1-CONTRATO-OK....... FAIL C="           
016000             WS-RS-RETORNO                                                
016100         ADD 1 TO WS-CASOS-FAIL                                           
016200     END-IF.                                                              
016300 2020-EXIT.                                                               
016400     EXIT.                                                                
016500*-----------------------------------------------------------              
016600 2030-CASO-OP1-PRODUCTO-INVALIDO.                                         
016700*-----------------------------------------------------------              
016800*    CASO 3: CREATEVERTRAG CON UN PRODUCTO QUE NO EXISTE EN EL            
016900*    CATALOGO DEBE RECHAZARSE CON CODIGO 11.                              
017000     MOVE 1         TO WS-TR-CODIGO.                                      
017100     MOVE 778       TO TR1-CONTRATO-ID.                                   
017200     MOVE 9999999   TO TR1-PRODUCTO-FK.                                   
017300     MOVE 1         TO TR1-CLIENTE-FK.                                    
017400     MOVE 20260101  TO TR1-INICIO.                                        
017500     CALL "OPCION1" USING WS-TRANS-AREA WS-RESULT-AREA.                   
017600     IF WS-RS-RETORNO = 11                                                
017700         DISPLAY "VERSTEST CASO-OP1-PRODUCTO-INVALIDO. PASS"              
017800         ADD 1 TO WS-CASOS-OK                                             
017900     ELSE                                                                 
018000         DISPLAY "VERSTEST CASO-OP1-PRODUCTO-INVALIDO. FAIL C="           
018100             WS-RS-RETORNO                                                
018200         ADD 1 TO WS-CASOS-FAIL                                           
018300     END-IF.                                                              
018400 2030-EXIT.                                                               
018500     EXIT.                                                                
018600*-----------------------------------------------------------              
018700 2040-CASO-OP5-CLIENTE-OK.                                                
018800*-----------------------------------------------------------              
018900*    CASO 4: FINDKUNDEBYID CON UN CLIENTE VIGENTE DEBE                    
019000*    DEVOLVER SU NOMBRE Y FECHA DE NACIMIENTO (00).                       
019100     MOVE 5 TO WS-TR-CODIGO.                                              
019200     MOVE 1 TO TR5-CLIENTE-FK.                                            
019300     CALL "OPCION5" USING WS-TRANS-AREA WS-RESULT-AREA.                   
019400     IF WS-RS-RETORNO = ZERO                                              
019500         DISPLAY "VERSTEST CASO-OP5-CLIENTE-OK........ PASS"              
019600         ADD 1 TO WS-CASOS-OK                                             
019700     ELSE                                                                 
019800         DISPLAY "VERSTEST CASO-OP5-CLIENTE-OK........ FAIL C="           
019900             WS-RS-RETORNO                                                
020000         ADD 1 TO WS-CASOS-FAIL                                           
020100     END-IF.                                                              
020200 2040-EXIT.                                                               
020300     EXIT.                                                                
020400*-----------------------------------------------------------              
020500 2050-CASO-OP5-CLIENTE-INEXISTENTE.                                       
020600*-----------------------------------------------------------              
020700*    CASO 5: FINDKUNDEBYID CON UN NUMERO DE CLIENTE QUE NO                
020800*    EXISTE DEBE RECHAZARSE CON CODIGO 40.                                
020900     MOVE 5       TO WS-TR-CODIGO.                                        
021000     MOVE 9999999 TO TR5-CLIENTE-FK.                                      
021100     CALL "OPCION5" USING WS-TRANS-AREA WS-RESULT-AREA.                   
021200     IF WS-RS-RETORNO = 40                                                
021300         DISPLAY "VERSTEST CASO-OP5-CLIENTE-INEXIST... PASS"              
021400         ADD 1 TO WS-CASOS-OK                                             
021500     ELSE                                                                 
021600         DISPLAY "VERSTEST CASO-OP5-CLIENTE-INEXIST... FAIL C="           
021700             WS-RS-RETORNO                                                
021800         ADD 1 TO WS-CASOS-FAIL                                           
021900     END-IF.                                                              
022000 2050-EXIT.                                                               
022100     EXIT.                                                                
022200*-----------------------------------------------------------              
022300 2060-CASO-OP2-COBERTURA-OK.                                              
022400*-----------------------------------------------------------              
022500*    CASO 6: CREATEDECKUNG CON UN CONTRATO, TIPO DE COBERTURA             
022600*    Y MONTO CATALOGADO Y VIGENTE DEBE SUSCRIBIRSE (00).                  
022700     MOVE 2      TO WS-TR-CODIGO.                                         
022800     MOVE 100    TO TR2-CONTRATO-FK.                                      
022900     MOVE 1      TO TR2-DECKUNGSART-FK.                                   
023000     MOVE 500.00 TO TR2-MONTO.                                            
023100     CALL "OPCION2" USING WS-TRANS-AREA WS-RESULT-AREA.                   
023200     IF WS-RS-RETORNO = ZERO                                              
023300         DISPLAY "VERSTEST CASO-OP2-COBERTURA-OK...... PASS"              
023400         ADD 1 TO WS-CASOS-OK                                             
023500     ELSE                                                                 
023600         DISPLAY "VERSTEST CASO-OP2-COBERTURA-OK...... FAIL C="           
023700             WS-RS-RETORNO                                                
023800         ADD 1 TO WS-CASOS-FAIL                                           
023900     END-IF.                                                              
024000 2060-EXIT.                                                               
024100     EXIT.                                                                
024200*-----------------------------------------------------------              
024300 2070-CASO-OP4-PRIMA-MENSUAL.                                             
024400*-----------------------------------------------------------              
024500*    CASO 7: CALCMONATSRATE SOBRE UN CONTRATO VIGENTE DEBE                
024600*    DEVOLVER 00, AUNQUE EL TOTAL PUEDA SER CERO SI EL                    
024700*    CONTRATO AUN NO TIENE COBERTURAS SUSCRITAS.                          
024800     MOVE 4   TO WS-TR-CODIGO.                                            
024900     MOVE 100 TO TR4-CONTRATO-FK.                                         
025000     CALL "OPCION4" USING WS-TRANS-AREA WS-RESULT-AREA.                   
025100     IF WS-RS-RETORNO = ZERO                                              
025200         DISPLAY "VERSTEST CASO-OP4-PRIMA-MENSUAL..... PASS"              
025300         ADD 1 TO WS-CASOS-OK                                             
025400     ELSE                                                                 
025500         DISPLAY "VERSTEST CASO-OP4-PRIMA-MENSUAL..... FAIL C="           
025600             WS-RS-RETORNO                                                
025700         ADD 1 TO WS-CASOS-FAIL                                           
025800     END-IF.                                                              
025900 2070-EXIT.                                                               
026000     EXIT.                                                                
