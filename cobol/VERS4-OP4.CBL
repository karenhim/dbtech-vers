000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    OPCION4.                                                  
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  DEPTO. DE SISTEMAS.                                       
000500 DATE-WRITTEN.  08/11/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000800*****************************************************************         
000900*  PROGRAMA    : OPCION4                                          VRS001  
001000*  SISTEMA     : EMISION Y ADMINISTRACION DE CONTRATOS            VRS001  
001100*                DE SEGUROS (EX-SISTEMA DE FARMACIA)              VRS001  
001200*  OBJETIVO    : CALCULAR LA PRIMA MENSUAL TOTAL (MONATSRATE)     VRS001  
001300*                DE UN CONTRATO, SUMANDO LOS PRECIOS VIGENTES A   VRS001  
001400*                LA FECHA DE INICIO DE TODAS SUS COBERTURAS.      VRS001  
001500*****************************************************************         
001600*  BITACORA DE MODIFICACIONES                                     VRS001  
001700*  FECHA     PROGRAMADOR   TICKET    DESCRIPCION                  VRS001  
001800*  --------  ------------  --------  --------------------------   VRS001  
001900*  08/11/87  C.RUZ         INI-001   VERSION ORIGINAL (OPCION     VRS001  
002000*                                    4 DE MEDICAMENTOS            VRS001  
002100*                                    VENCIDOS).                   VRS001  
002200*  03/22/95  R.SALAZAR     MNT-037   SE CAMBIA ARCHIVO INDEXADO   VRS003  
002300*                                    A SECUENCIAL POR BAJA DE     VRS003  
002400*                                    LICENCIA ISAM.               VRS003  
002500*  01/15/99  R.SALAZAR     Y2K-009   AJUSTE DE SIGLO PARA LA      VRS004  
002600*                                    FECHA DE SISTEMA (SE         VRS004  
002700*                                    ASUME SIGLO 20).             VRS004  
002800*  02/01/01  M.FUENTES     REQ-112   RECONVERSION TOTAL: EL       VRS005  
002900*                                    PROGRAMA OPCION-4 PASA A     VRS005  
003000*                                    CALCULAR LA PRIMA MENSUAL    VRS005  
003100*                                    DE UN CONTRATO DEL           VRS005  
003200*                                    CONVENIO ALEMAN, SUMANDO     VRS005  
003300*                                    PRECIOS VIGENTES POR         VRS005  
003400*                                    COBERTURA. SE ELIMINA EL     VRS005  
003500*                                    BORRADO DE REGISTROS         VRS005  
003600*                                    VENCIDOS, QUE NO TIENE       VRS005  
003700*                                    SENTIDO EN EL NUEVO          VRS005  
003800*                                    NEGOCIO.                     VRS005  
003900*  07/23/03  J.PRIETO      MNT-158   SE ESTANDARIZA EL CODIGO     VRS007  
004000*                                    DE RETORNO A 2 DIGITOS       VRS007  
004100*                                    PARA TODOS LOS PROGRAMAS     VRS007  
004200*                                    OPCIONn.                     VRS007  
004300*****************************************************************         
004400*  CODIGOS DE RETORNO (WS-CODIGO-RETORNO / RS-CODIGO-RETORNO):            
004500*     00 = CALCULO REALIZADO CORRECTAMENTE (RS4-MONATSRATE TRAE           
004600*          EL TOTAL, PUEDE SER CERO SI NO HAY COBERTURAS O NO             
004700*          HAY PRECIO VIGENTE PARA NINGUNA)                               
004800*     30 = CONTRATO NO EXISTE                                             
004900*****************************************************************         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-370.                                                
005300 OBJECT-COMPUTER. IBM-370.                                                
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005700     UPSI-0 ON STATUS IS WS-MODO-PRUEBA.                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT VERS-CONTRATO ASSIGN TO VERTRAG                               
006100         ORGANIZATION IS SEQUENTIAL                                       
006200         FILE STATUS IS WS-FS-CONTRATO.                                   
006300                                                                          
006400     SELECT VERS-DECKUNG ASSIGN TO DECKUNG                                
006500         ORGANIZATION IS SEQUENTIAL                                       
006600         FILE STATUS IS WS-FS-DECKUNG.                                    
006700                                                                          
006800     SELECT VERS-DECKUNGSBETRAG ASSIGN TO DECKBTR                         
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         FILE STATUS IS WS-FS-DECKUNGSBETRAG.                             
007100                                                                          
007200     SELECT VERS-DECKUNGSPREIS ASSIGN TO DECKPRE                          
007300         ORGANIZATION IS SEQUENTIAL                                       
007400         FILE STATUS IS WS-FS-DECKUNGSPREIS.                              
007500                                                                          
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800*-----------------------------------------------------------              
007900*  VERTRAG - CONTRATOS DE SEGURO                                          
008000*-----------------------------------------------------------              
008100 FD  VERS-CONTRATO                                                        
008200     LABEL RECORD IS STANDARD                                             
008300     VALUE OF FILE-ID IS "VERTRAG.DAT".                                   
008400 01  FD-CONTRATO.                                                         
008500     05  FD-CO-ID            PIC 9(9).                                    
008600     05  FD-CO-PRODUCTO-FK   PIC 9(9).                                    
008700     05  FD-CO-CLIENTE-FK    PIC 9(9).                                    
008800     05  FD-CO-INICIO        PIC 9(8).                                    
008900     05  FD-CO-TERMINO       PIC 9(8).                                    
009000     05  FILLER              PIC X(01).                                   
009100                                                                          
009200*-----------------------------------------------------------              
009300*  DECKUNG - COBERTURAS SUSCRITAS                                         
009400*-----------------------------------------------------------              
009500 FD  VERS-DECKUNG                                                         
009600     LABEL RECORD IS STANDARD                                             
009700     VALUE OF FILE-ID IS "DECKUNG.DAT".                                   
009800 01  FD-DECKUNG.                                                          
009900     05  FD-DE-CONTRATO-FK       PIC 9(9).                                
010000     05  FD-DE-DECKUNGSART-FK    PIC 9(9).                                
010100     05  FD-DE-MONTO             PIC S9(7)V99.                            
010200     05  FILLER                  PIC X(01).                               
010300                                                                          
010400*-----------------------------------------------------------              
010500*  DECKUNGSBETRAG - CATALOGO DE MONTOS POR TIPO DE COBERTURA              
010600*-----------------------------------------------------------              
010700 FD  VERS-DECKUNGSBETRAG                                                  
010800     LABEL RECORD IS STANDARD                                             
010900     VALUE OF FILE-ID IS "DECKBTR.DAT".                                   
011000 01  FD-DECKUNGSBETRAG.                                                   
011100     05  FD-DB-ID                PIC 9(9).                                
011200     05  FD-DB-DECKUNGSART-FK    PIC 9(9).                                
011300     05  FD-DB-MONTO             PIC S9(7)V99.                            
011400     05  FILLER                  PIC X(01).                               
011500                                                                          
011600*-----------------------------------------------------------              
011700*  DECKUNGSPREIS - PRECIOS VIGENTES POR MONTO                             
011800*-----------------------------------------------------------              
011900 FD  VERS-DECKUNGSPREIS                                                   
012000     LABEL RECORD IS STANDARD                                             
012100     VALUE OF FILE-ID IS "DECKPRE.DAT".                                   
012200 01  FD-DECKUNGSPREIS.                                                    
012300     05  FD-DP-DECKUNGSBETRAG-FK PIC 9(9).                                
012400     05  FD-DP-VIGENTE-DESDE     PIC 9(8).                                
012500     05  FD-DP-VIGENTE-HASTA     PIC 9(8).                                
012600     05  FD-DP-PRECIO            PIC S9(7)V99.                            
012700     05  FILLER                  PIC X(01).                               
012800                                                                          
012900 WORKING-STORAGE SECTION.                                                 
013000 01  WS-FS-CONTRATO          PIC X(2)  VALUE "00".                        
013100 01  WS-FS-DECKUNG           PIC X(2)  VALUE "00".                        
013200 01  WS-FS-DECKUNGSBETRAG    PIC X(2)  VALUE "00".                        
013300 01  WS-FS-DECKUNGSPREIS     PIC X(2)  VALUE "00".                        
013400                                                                          
013500 01  WS-MODO-PRUEBA          PIC X     VALUE "N".                         
013600     88  EN-MODO-PRUEBA           VALUE "S".                              
013700                                                                          
013800 01  WS-CONTADORES-Y-SUBS.                                                
013900     05  WS-CO-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
014000     05  WS-DE-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
014100     05  WS-DB-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
014200     05  WS-DP-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
014300     05  WS-IX-CO            PIC 9(4)  COMP VALUE ZERO.                   
014400     05  WS-IX-DE            PIC 9(4)  COMP VALUE ZERO.                   
014500     05  WS-IX-DB            PIC 9(4)  COMP VALUE ZERO.                   
014600     05  WS-IX-DP            PIC 9(4)  COMP VALUE ZERO.                   
014700     05  FILLER              PIC X(01).                                   
014800                                                                          
014900 01  TB-CONTRATOS.                                                        
015000     05  TB-CO-FILA OCCURS 2000 TIMES.                                    
015100         10  TB-CO-ID          PIC 9(9).                                  
015200         10  TB-CO-INICIO      PIC 9(8).                                  
015300     05  FILLER              PIC X(01).                                   
015400                                                                          
015500 01  TB-DECKUNGES.                                                        
015600     05  TB-DE-FILA OCCURS 2000 TIMES.                                    
015700         10  TB-DE-CONTRATO-FK    PIC 9(9).                               
015800         10  TB-DE-DECKUNGSART-FK PIC 9(9).                               
015900         10  TB-DE-MONTO          PIC S9(7)V99.                           
016000     05  FILLER              PIC X(01).                                   
016100                                                                          
016200 01  TB-DECKUNGSBETRAGE.                                                  
016300     05  TB-DB-FILA OCCURS 2000 TIMES.                                    
016400         10  TB-DB-ID              PIC 9(9).                              
016500         10  TB-DB-DECKUNGSART-FK  PIC 9(9).                              
016600         10  TB-DB-MONTO           PIC S9(7)V99.                          
016700     05  FILLER              PIC X(01).                                   
016800                                                                          
016900 01  TB-DECKUNGSPREISE.                                                   
017000     05  TB-DP-FILA OCCURS 2000 TIMES.                                    
017100         10  TB-DP-DECKUNGSBETRAG-FK PIC 9(9).                            
017200         10  TB-DP-VIGENTE-DESDE     PIC 9(8).                            
017300         10  TB-DP-VIGENTE-HASTA     PIC 9(8).                            
017400         10  TB-DP-PRECIO            PIC S9(7)V99.                        
017500     05  FILLER              PIC X(01).                                   
017600                                                                          
017700 01  WS-FECHA-INICIO         PIC 9(8)  VALUE ZERO.                        
017800 01  WS-FECHA-INICIO-R REDEFINES WS-FECHA-INICIO.                         
017900     05  WS-INI-CC           PIC 99.                                      
018000     05  WS-INI-AA           PIC 99.                                      
018100     05  WS-INI-MM           PIC 99.                                      
018200     05  WS-INI-DD           PIC 99.                                      
018300                                                                          
018400 01  WS-DATOS-DECKUNG.                                                    
018500     05  WS-DE-DECKUNGSART-FK  PIC 9(9)  VALUE ZERO.                      
018600     05  WS-DE-MONTO           PIC S9(7)V99 VALUE ZERO.                   
018700     05  WS-DB-ID-ENCONTRADO   PIC 9(9)  VALUE ZERO.                      
018800     05  WS-DB-ENCONTRADO-SW   PIC X     VALUE "N".                       
018900         88  HAY-DECKUNGSBETRAG     VALUE "S".                            
019000     05  FILLER              PIC X(01).                                   
019100                                                                          
019200 01  WS-VARIABLES-DE-TRABAJO.                                             
019300     05  WS-CODIGO-RETORNO   PIC 99     COMP VALUE ZERO.                  
019400     05  FILLER              PIC X(01).                                   
019500                                                                          
019600 01  WS-TOTAL-MONATSRATE     PIC S9(7)V99 VALUE ZERO.                     
019700                                                                          
019800 LINKAGE SECTION.                                                         
019900*-----------------------------------------------------------              
020000*  REGISTRO DE TRANSACCION (LLEGA DESDE MENU4VERS)                        
020100*-----------------------------------------------------------              
020200 01  LK-TRANS-RECORD.                                                     
020300     05  TR-CODIGO           PIC 9(1).                                    
020400     05  TR-DATOS            PIC X(79).                                   
020500 01  LK-TRANS-R4 REDEFINES LK-TRANS-RECORD.                               
020600     05  FILLER              PIC 9(1).                                    
020700     05  TR4-CONTRATO-FK     PIC 9(9).                                    
020800     05  FILLER              PIC X(70).                                   
020900                                                                          
021000*-----------------------------------------------------------              
021100*  REGISTRO DE RESULTADO (VUELVE A MENU4VERS)                             
021200*-----------------------------------------------------------              
021300 01  LK-RESULT-RECORD.                                                    
021400     05  RS-CODIGO-RETORNO   PIC 99.                                      
021500     05  RS-DATOS            PIC X(78).                                   
021600 01  LK-RESULT-R4 REDEFINES LK-RESULT-RECORD.                             
021700     05  FILLER              PIC 99.                                      
021800     05  RS4-MONATSRATE      PIC S9(7)V99.                                
021900     05  FILLER              PIC X(68).                                   
022000                                                                          
022100 PROCEDURE DIVISION USING LK-TRANS-RECORD LK-RESULT-RECORD.               
022200*-----------------------------------------------------------              
022300 0000-INICIO.                                                             
022400*-----------------------------------------------------------              
022500     MOVE ZERO TO WS-CODIGO-RETORNO.                                      
022600     MOVE ZERO TO WS-TOTAL-MONATSRATE.                                    
022700     PERFORM 1000-CARGAR-TABLAS THRU 1000-EXIT.                           
022800     PERFORM 2000-BUSCAR-CONTRATO THRU 2000-EXIT.                         
022900     IF WS-CODIGO-RETORNO = ZERO                                          
023000         PERFORM 3000-RECORRER-DECKUNG THRU 3000-EXIT                     
023100     END-IF.                                                              
023200     MOVE WS-TOTAL-MONATSRATE TO RS4-MONATSRATE.                          
023300     GO TO 9000-DEVOLVER.                                                 
023400*-----------------------------------------------------------              
023500 1000-CARGAR-TABLAS.                                                      
023600*-----------------------------------------------------------              
023700     PERFORM 1100-CARGAR-CONTRATOS THRU 1100-EXIT.                        
023800     PERFORM 1200-CARGAR-DECKUNGES THRU 1200-EXIT.                        
023900     PERFORM 1300-CARGAR-DECKUNGSBETRAGE THRU 1300-EXIT.                  
024000     PERFORM 1400-CARGAR-DECKUNGSPREISE THRU 1400-EXIT.                   
024100 1000-EXIT.                                                               
024200     EXIT.                                                                
024300*-----------------------------------------------------------              
024400 1100-CARGAR-CONTRATOS.                                                   
024500*-----------------------------------------------------------              
024600     OPEN INPUT VERS-CONTRATO.                                            
024700 1110-LEER-CONTRATO.                                                      
024800     READ VERS-CONTRATO NEXT RECORD                                       
024900         AT END GO TO 1100-EXIT                                           
025000     END-READ.                                                            
025100     ADD 1 TO WS-CO-CONTADOR.                                             
025200     MOVE FD-CO-ID     TO TB-CO-ID (WS-CO-CONTADOR).                      
025300     MOVE FD-CO-INICIO TO TB-CO-INICIO (WS-CO-CONTADOR).                  
025400     GO TO 1110-LEER-CONTRATO.                                            
025500 1100-EXIT.                                                               
025600     CLOSE VERS-CONTRATO.                                                 
025700     EXIT.                                                                
025800*-----------------------------------------------------------              
025900 1200-CARGAR-DECKUNGES.                                                   
026000*-----------------------------------------------------------              
026100     OPEN INPUT VERS-DECKUNG.                                             
026200 1210-LEER-DECKUNG.                                                       
026300     READ VERS-DECKUNG NEXT RECORD                                        
026400         AT END GO TO 1200-EXIT                                           
026500     END-READ.                                                            
026600     ADD 1 TO WS-DE-CONTADOR.                                             
026700     MOVE FD-DE-CONTRATO-FK TO                                            
026800         TB-DE-CONTRATO-FK (WS-DE-CONTADOR).                              
026900     MOVE FD-DE-DECKUNGSART-FK TO                                         
027000         TB-DE-DECKUNGSART-FK (WS-DE-CONTADOR).                           
027100     MOVE FD-DE-MONTO TO TB-DE-MONTO (WS-DE-CONTADOR).                    
027200     GO TO 1210-LEER-DECKUNG.                                             
027300 1200-EXIT.                                                               
027400     CLOSE VERS-DECKUNG.                                                  
027500     EXIT.                                                                
027600*-----------------------------------------------------------              
027700 1300-CARGAR-DECKUNGSBETRAGE.                                             
027800*-----------------------------------------------------------              
027900     OPEN INPUT VERS-DECKUNGSBETRAG.                                      
028000 1310-LEER-DECKUNGSBETRAG.                                                
028100     READ VERS-DECKUNGSBETRAG NEXT RECORD                                 
028200         AT END GO TO 1300-EXIT                                           
028300     END-READ.                                                            
028400     ADD 1 TO WS-DB-CONTADOR.                                             
028500     MOVE FD-DB-ID TO TB-DB-ID (WS-DB-CONTADOR).                          
028600     MOVE FD-DB-DECKUNGSART-FK TO                                         
028700         TB-DB-DECKUNGSART-FK (WS-DB-CONTADOR).                           
028800     MOVE FD-DB-MONTO TO TB-DB-MONTO (WS-DB-CONTADOR).                    
028900     GO TO 1310-LEER-DECKUNGSBETRAG.                                      
029000 1300-EXIT.                                                               
029100     CLOSE VERS-DECKUNGSBETRAG.                                           
029200     EXIT.                                                                
029300*-----------------------------------------------------------              
029400 1400-CARGAR-DECKUNGSPREISE.                                              
029500*-----------------------------------------------------------              
029600     OPEN INPUT VERS-DECKUNGSPREIS.                                       
029700 1410-LEER-DECKUNGSPREIS.                                                 
029800     READ VERS-DECKUNGSPREIS NEXT RECORD                                  
029900         AT END GO TO 1400-EXIT                                           
030000     END-READ.                                                            
030100     ADD 1 TO WS-DP-CONTADOR.                                             
030200     MOVE FD-DP-DECKUNGSBETRAG-FK TO                                      
030300         TB-DP-DECKUNGSBETRAG-FK (WS-DP-CONTADOR).                        
030400     MOVE FD-DP-VIGENTE-DESDE TO                                          
030500         TB-DP-VIGENTE-DESDE (WS-DP-CONTADOR).                            
030600     MOVE FD-DP-VIGENTE-HASTA TO                                          
030700         TB-DP-VIGENTE-HASTA (WS-DP-CONTADOR).                            
030800     MOVE FD-DP-PRECIO TO TB-DP-PRECIO (WS-DP-CONTADOR).                  
030900     GO TO 1410-LEER-DECKUNGSPREIS.                                       
031000 1400-EXIT.                                                               
031100     CLOSE VERS-DECKUNGSPREIS.                                            
031200     EXIT.                                                                
031300*-----------------------------------------------------------              
031400 2000-BUSCAR-CONTRATO.                                                    
031500*-----------------------------------------------------------              
031600*    EL CONTRATO DEBE EXISTIR; SI NO, NO HAY FECHA DE INICIO              
031700*    CON LA CUAL FILTRAR LOS PRECIOS VIGENTES.                            
031800     MOVE 30 TO WS-CODIGO-RETORNO.                                        
031900     MOVE ZERO TO WS-IX-CO.                                               
032000 2010-BUSCAR.                                                             
032100     ADD 1 TO WS-IX-CO.                                                   
032200     IF WS-IX-CO > WS-CO-CONTADOR                                         
032300         GO TO 2000-EXIT                                                  
032400     END-IF.                                                              
032500     IF TB-CO-ID (WS-IX-CO) = TR4-CONTRATO-FK                             
032600         MOVE ZERO TO WS-CODIGO-RETORNO                                   
032700         MOVE TB-CO-INICIO (WS-IX-CO) TO WS-FECHA-INICIO                  
032800         GO TO 2000-EXIT                                                  
032900     END-IF.                                                              
033000     GO TO 2010-BUSCAR.                                                   
033100 2000-EXIT.                                                               
033200     EXIT.                                                                
033300*-----------------------------------------------------------              
033400 3000-RECORRER-DECKUNG.                                                   
033500*-----------------------------------------------------------              
033600*    PARA CADA COBERTURA DEL CONTRATO SE BUSCA EL MONTO EN EL             
033700*    CATALOGO Y LUEGO EL PRECIO VIGENTE A LA FECHA DE INICIO;             
033800*    UNA COBERTURA SIN MONTO O SIN PRECIO VIGENTE APORTA CERO             
033900*    (NO ES UN ERROR).                                                    
034000     MOVE ZERO TO WS-IX-DE.                                               
034100 3010-SIGUIENTE-DECKUNG.                                                  
034200     ADD 1 TO WS-IX-DE.                                                   
034300     IF WS-IX-DE > WS-DE-CONTADOR                                         
034400         GO TO 3000-EXIT                                                  
034500     END-IF.                                                              
034600     IF TB-DE-CONTRATO-FK (WS-IX-DE) NOT = TR4-CONTRATO-FK                
034700         GO TO 3010-SIGUIENTE-DECKUNG                                     
034800     END-IF.                                                              
034900     MOVE TB-DE-DECKUNGSART-FK (WS-IX-DE) TO WS-DE-DECKUNGSART-FK.        
035000     MOVE TB-DE-MONTO (WS-IX-DE)          TO WS-DE-MONTO.                 
035100     PERFORM 3100-BUSCAR-MONTO THRU 3100-EXIT.                            
035200     IF HAY-DECKUNGSBETRAG                                                
035300         PERFORM 3200-BUSCAR-PRECIO THRU 3200-EXIT                        
035400     END-IF.                                                              
035500     GO TO 3010-SIGUIENTE-DECKUNG.                                        
035600 3000-EXIT.                                                               
035700     EXIT.                                                                
035800*-----------------------------------------------------------              
035900 3100-BUSCAR-MONTO.                                                       
036000*-----------------------------------------------------------              
036100     MOVE "N" TO WS-DB-ENCONTRADO-SW.                                     
036200     MOVE ZERO TO WS-IX-DB.                                               
036300 3110-BUSCAR.                                                             
036400     ADD 1 TO WS-IX-DB.                                                   
036500     IF WS-IX-DB > WS-DB-CONTADOR                                         
036600         GO TO 3100-EXIT                                                  
036700     END-IF.                                                              
036800     IF TB-DB-DECKUNGSART-FK (WS-IX-DB) = WS-DE-DECKUNGSART-FK            
036900         AND TB-DB-MONTO (WS-IX-DB) = WS-DE-MONTO                         
037000         MOVE "S" TO WS-DB-ENCONTRADO-SW                                  
037100         MOVE TB-DB-ID (WS-IX-DB) TO WS-DB-ID-ENCONTRADO                  
037200         GO TO 3100-EXIT                                                  
037300     END-IF.                                                              
037400     GO TO 3110-BUSCAR.                                                   
037500 3100-EXIT.                                                               
037600     EXIT.                                                                
037700*-----------------------------------------------------------              
037800 3200-BUSCAR-PRECIO.                                                      
037900*-----------------------------------------------------------              
038000     MOVE ZERO TO WS-IX-DP.                                               
038100 3210-BUSCAR.                                                             
038200     ADD 1 TO WS-IX-DP.                                                   
038300     IF WS-IX-DP > WS-DP-CONTADOR                                         
038400         GO TO 3200-EXIT                                                  
038500     END-IF.                                                              
038600     IF TB-DP-DECKUNGSBETRAG-FK (WS-IX-DP) = WS-DB-ID-ENCONTRADO          
038700         IF WS-FECHA-INICIO >= TB-DP-VIGENTE-DESDE (WS-IX-DP)             
038800             AND WS-FECHA-INICIO <= TB-DP-VIGENTE-HASTA (WS-IX-DP)        
038900             ADD TB-DP-PRECIO (WS-IX-DP) TO WS-TOTAL-MONATSRATE           
039000             GO TO 3200-EXIT                                              
039100         END-IF                                                           
039200     END-IF.                                                              
039300     GO TO 3210-BUSCAR.                                                   
039400 3200-EXIT.                                                               
039500     EXIT.                                                                
039600*-----------------------------------------------------------              
039700 9000-DEVOLVER.                                                           
039800*-----------------------------------------------------------              
039900     MOVE WS-CODIGO-RETORNO TO RS-CODIGO-RETORNO.                         
040000     GOBACK.                                                              
