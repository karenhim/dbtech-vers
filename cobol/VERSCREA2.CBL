000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    INIC-CONVENIO.                                            
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  DEPTO. DE SISTEMAS.                                       
000500 DATE-WRITTEN.  02/18/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000800*****************************************************************         
000900*  PROGRAMA    : INIC-CONVENIO (VERSCREA2)                        VRS001  
001000*  SISTEMA     : EMISION Y ADMINISTRACION DE CONTRATOS            VRS001  
001100*                DE SEGUROS (EX-SISTEMA DE FARMACIA)              VRS001  
001200*  OBJETIVO    : DEJAR EN BLANCO LOS ARCHIVOS DE CONTRATOS,       VRS001  
001300*                COBERTURAS Y LA BITACORA DE CORRIDA, ANTES DE    VRS001  
001400*                QUE PARTA UN PROCESO BATCH NUEVO.                VRS001  
001500*****************************************************************         
001600*  BITACORA DE MODIFICACIONES                                     VRS001  
001700*  FECHA     PROGRAMADOR   TICKET    DESCRIPCION                  VRS001  
001800*  --------  ------------  --------  --------------------------   VRS001  
001900*  02/18/87  C.RUZ         INI-001   VERSION ORIGINAL (CREA EN    VRS001  
002000*                                    BLANCO FACTURA-VENTA,        VRS001  
002100*                                    CLIENTES Y MOVIMIENTO-       VRS001  
002200*                                    MEDICAMENTO).                VRS001  
002300*  05/11/95  R.SALAZAR     MNT-044   SE CAMBIA DE ARCHIVO         VRS003  
002400*                                    INDEXADO A SECUENCIAL POR    VRS003  
002500*                                    BAJA DE LICENCIA ISAM.       VRS003  
002600*  03/09/01  M.FUENTES     REQ-123   RECONVERSION TOTAL: EL       VRS005  
002700*                                    PROGRAMA PASA A DEJAR EN     VRS005  
002800*                                    BLANCO EL ARCHIVO VERTRAG,   VRS005  
002900*                                    EL ARCHIVO DECKUNG Y LA      VRS005  
003000*                                    BITACORA DE CORRIDA DEL      VRS005  
003100*                                    CONVENIO ALEMAN.             VRS005  
003150*                                    SE RENOMBRA EL PROGRAMA DE   VRS005  
003160*                                    VENTA A INIC-CONVENIO.       VRS005  
003200*  08/06/03  J.PRIETO      MNT-161   SE AGREGA DESPLIEGUE DE      VRS007  
003300*                                    CONFIRMACION EN PANTALLA.    VRS007  
003400*****************************************************************         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-370.                                                
003800 OBJECT-COMPUTER. IBM-370.                                                
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
004200     UPSI-0 ON STATUS IS WS-MODO-PRUEBA.                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT VERS-CONTRATO ASSIGN TO VERTRAG                               
004600         ORGANIZATION IS SEQUENTIAL                                       
004700         FILE STATUS IS WS-FS-CONTRATO.                                   
004800                                                                          
004900     SELECT VERS-DECKUNG ASSIGN TO DECKUNG                                
005000         ORGANIZATION IS SEQUENTIAL                                       
005100         FILE STATUS IS WS-FS-DECKUNG.                                    
005200                                                                          
005300     SELECT VERS-BITACORA ASSIGN TO VERSLOG                               
005400         ORGANIZATION IS SEQUENTIAL                                       
005500         FILE STATUS IS WS-FS-BITACORA.                                   
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900*-----------------------------------------------------------              
006000*  VERTRAG - CONTRATOS DE SEGURO (SE DEJA VACIO)                          
006100*-----------------------------------------------------------              
006200 FD  VERS-CONTRATO                                                        
006300     LABEL RECORD IS STANDARD                                             
006400     VALUE OF FILE-ID IS "VERTRAG.DAT".                                   
006500 01  FD-CONTRATO.                                                         
006600     05  FD-CO-ID            PIC 9(9).                                    
006700     05  FD-CO-PRODUCTO-FK   PIC 9(9).                                    
006800     05  FD-CO-CLIENTE-FK    PIC 9(9).                                    
006900     05  FD-CO-INICIO        PIC 9(8).                                    
007000     05  FD-CO-TERMINO       PIC 9(8).                                    
007100     05  FILLER              PIC X(01).                                   
007200                                                                          
007300*-----------------------------------------------------------              
007400*  DECKUNG - COBERTURAS SUSCRITAS (SE DEJA VACIO)                         
007500*-----------------------------------------------------------              
007600 FD  VERS-DECKUNG                                                         
007700     LABEL RECORD IS STANDARD                                             
007800     VALUE OF FILE-ID IS "DECKUNG.DAT".                                   
007900 01  FD-DECKUNG.                                                          
008000     05  FD-DE-CONTRATO-FK       PIC 9(9).                                
008100     05  FD-DE-DECKUNGSART-FK    PIC 9(9).                                
008200     05  FD-DE-MONTO             PIC S9(7)V99.                            
008300     05  FILLER                  PIC X(01).                               
008400                                                                          
008500*-----------------------------------------------------------              
008600*  BITACORA DE CORRIDA (SE DEJA VACIA)                                    
008700*-----------------------------------------------------------              
008800 FD  VERS-BITACORA                                                        
008900     LABEL RECORD IS STANDARD                                             
009000     VALUE OF FILE-ID IS "VERSLOG.DAT".                                   
009100 01  FD-BITACORA.                                                         
009200     05  FD-BI-FECHA         PIC 9(8).                                    
009300     05  FD-BI-TEXTO         PIC X(71).                                   
009400     05  FILLER              PIC X(01).                                   
009500                                                                          
009600 WORKING-STORAGE SECTION.                                                 
009700 01  WS-FS-CONTRATO          PIC X(2)  VALUE "00".                        
009800 01  WS-FS-DECKUNG           PIC X(2)  VALUE "00".                        
009900 01  WS-FS-BITACORA          PIC X(2)  VALUE "00".                        
010000                                                                          
010100 01  WS-MODO-PRUEBA          PIC X     VALUE "N".                         
010200     88  EN-MODO-PRUEBA           VALUE "S".                              
010300                                                                          
010400 01  WS-CONTADORES-Y-SUBS.                                                
010500     05  WS-ARCHIVOS-CREADOS PIC 9(2)  COMP VALUE ZERO.                   
010600     05  FILLER              PIC X(01).                                   
010700                                                                          
010800 01  WS-FECHA-SISTEMA-6      PIC 9(6)  VALUE ZERO.                        
010900 01  WS-FECHA-SISTEMA-6-R REDEFINES WS-FECHA-SISTEMA-6.                   
011000     05  WS-HOY-AA-6         PIC 99.                                      
011100     05  WS-HOY-MM-6         PIC 99.                                      
011200     05  WS-HOY-DD-6         PIC 99.                                      
011300                                                                          
011400 01  WS-FECHA-HOY            PIC 9(8)  VALUE ZERO.                        
011500 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
011600     05  WS-HOY-CC           PIC 99.                                      
011700     05  WS-HOY-AA           PIC 99.                                      
011800     05  WS-HOY-MM           PIC 99.                                      
011900     05  WS-HOY-DD           PIC 99.                                      
012000                                                                          
012100 01  WS-MENSAJE-BITACORA     PIC X(71) VALUE SPACES.                      
012200 01  WS-MENSAJE-BITACORA-R REDEFINES WS-MENSAJE-BITACORA.                 
012300     05  WS-MSG-TEXTO        PIC X(40).                                   
012400     05  FILLER              PIC X(31).                                   
012500                                                                          
012600 PROCEDURE DIVISION.                                                      
012700*-----------------------------------------------------------              
012800 0000-INICIO.                                                             
012900*-----------------------------------------------------------              
013000     PERFORM 1000-CREAR-ARCHIVOS THRU 1000-EXIT.                          
013100     PERFORM 2000-INICIALIZAR-BITACORA THRU 2000-EXIT.                    
013200     IF EN-MODO-PRUEBA                                                    
013300         DISPLAY "VERSCREA2: ARCHIVOS CREADOS = "                         
013400             WS-ARCHIVOS-CREADOS                                          
013500     END-IF.                                                              
013600     STOP RUN.                                                            
013700*-----------------------------------------------------------              
013800 1000-CREAR-ARCHIVOS.                                                     
013900*-----------------------------------------------------------              
014000*    EL ARCHIVO SE ABRE EN SALIDA Y SE CIERRA DE INMEDIATO,               
014100*    QUEDANDO VACIO Y LISTO PARA QUE LAS OPCIONn LO VAYAN                 
014200*    EXTENDIENDO DURANTE LA CORRIDA.                                      
014300     OPEN OUTPUT VERS-CONTRATO.                                           
014400     CLOSE VERS-CONTRATO.                                                 
014500     ADD 1 TO WS-ARCHIVOS-CREADOS.                                        
014600                                                                          
014700     OPEN OUTPUT VERS-DECKUNG.                                            
014800     CLOSE VERS-DECKUNG.                                                  
014900     ADD 1 TO WS-ARCHIVOS-CREADOS.                                        
015000 1000-EXIT.                                                               
015100     EXIT.                                                                
015200*-----------------------------------------------------------              
015300 2000-INICIALIZAR-BITACORA.                                               
015400*-----------------------------------------------------------              
015500     ACCEPT WS-FECHA-SISTEMA-6 FROM DATE.                                 
015600     MOVE 20             TO WS-HOY-CC.                                    
015700     MOVE WS-HOY-AA-6    TO WS-HOY-AA.                                    
015800     MOVE WS-HOY-MM-6    TO WS-HOY-MM.                                    
015900     MOVE WS-HOY-DD-6    TO WS-HOY-DD.                                    
016000     MOVE "INICIALIZACION DE ARCHIVOS DEL CONVENIO"                       
016100         TO WS-MSG-TEXTO.                                                 
016200     OPEN OUTPUT VERS-BITACORA.                                           
016300     MOVE WS-FECHA-HOY        TO FD-BI-FECHA.                             
016400     MOVE WS-MENSAJE-BITACORA TO FD-BI-TEXTO.                             
016500     WRITE FD-BITACORA.                                                   
016600     CLOSE VERS-BITACORA.                                                 
016700     ADD 1 TO WS-ARCHIVOS-CREADOS.                                        
016800 2000-EXIT.                                                               
016900     EXIT.                                                                
