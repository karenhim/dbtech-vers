000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    OPCION1.                                                  
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  DEPTO. DE SISTEMAS.                                       
000500 DATE-WRITTEN.  03/14/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000800*****************************************************************         
000900*  PROGRAMA    : OPCION1                                          VRS001  
001000*  SISTEMA     : EMISION Y ADMINISTRACION DE CONTRATOS            VRS001  
001100*                DE SEGUROS (EX-SISTEMA DE FARMACIA)              VRS001  
001200*  OBJETIVO    : EMITIR UN NUEVO CONTRATO (VERTRAG) PARA UN       VRS001  
001300*                CLIENTE SOBRE UN PRODUCTO, VALIDANDO FECHA,      VRS001  
001400*                PRODUCTO, CLIENTE Y UNICIDAD DEL CONTRATO, Y     VRS001  
001500*                CALCULANDO LA FECHA DE TERMINO (1 ANO - 1 DIA).  VRS001  
001600*****************************************************************         
001700*  BITACORA DE MODIFICACIONES                                     VRS001  
001800*  FECHA     PROGRAMADOR   TICKET    DESCRIPCION                  VRS001  
001900*  --------  ------------  --------  --------------------------   VRS001  
002000*  03/14/87  C.RUZ         INI-001   VERSION ORIGINAL (OPCION     VRS001  
002100*                                    1 DE INGRESO DE FACTURAS     VRS001  
002200*                                    DE COMPRA).                  VRS001  
002300*  11/02/91  C.RUZ         MNT-014   SE AGREGA VALIDACION DE      VRS002  
002400*                                    RUT DE PROVEEDOR DUPLICADO.  VRS002  
002500*  06/19/94  R.SALAZAR     MNT-037   SE CAMBIA ARCHIVO INDEXADO   VRS003  
002600*                                    A SECUENCIAL POR BAJA DE     VRS003  
002700*                                    LICENCIA ISAM.               VRS003  
002800*  09/02/98  M.FUENTES     Y2K-009   CAMBIO Y2K: FECHA DEL        VRS004  
002900*                                    SISTEMA SE LEE CON ACCEPT    VRS004  
003000*                                    FROM DATE (6 DIG.) Y SE LE   VRS004  
003100*                                    ANTEPONE EL SIGLO "20" EN    VRS004  
003200*                                    FORMA FIJA.                  VRS004  
003300*  02/01/01  M.FUENTES     REQ-112   RECONVERSION TOTAL: EL       VRS005  
003400*                                    PROGRAMA OPCION-1 (INGRESO   VRS005  
003500*                                    DE FACTURA DE COMPRA) PASA   VRS005  
003600*                                    A EMITIR CONTRATOS DE        VRS005  
003700*                                    SEGUROS (VERTRAG) PARA EL    VRS005  
003800*                                    NUEVO CONVENIO CON LA        VRS005  
003900*                                    ASEGURADORA ALEMANA.         VRS005  
004000*  02/14/01  M.FUENTES     REQ-112   SE INCORPORA VALIDACION DE   VRS006  
004100*                                    CONTRATO DUPLICADO Y         VRS006  
004200*                                    CALCULO DE FECHA DE          VRS006  
004300*                                    TERMINO (UN ANO MENOS UN     VRS006  
004400*                                    DIA).                        VRS006  
004500*  07/23/03  J.PRIETO      MNT-158   SE ESTANDARIZA EL CODIGO     VRS007  
004600*                                    DE RETORNO A 2 DIGITOS       VRS007  
004700*                                    PARA TODOS LOS PROGRAMAS     VRS007  
004800*                                    OPCIONn.                     VRS007  
004810*  09/14/04  R.SALAZAR     MNT-183   SE CORRIGE EL CALCULO DE     VRS008  
004820*                                    VENCIMIENTO PARA QUE EL ANO  VRS008  
004830*                                    DE TERMINO SE SUME EN 4      VRS008  
004840*                                    DIGITOS (CC+AA), NO SOLO LOS VRS008  
004850*                                    2 DE WS-FIN-AA (AFECTABA EL  VRS008  
004860*                                    SIGLO Y LA PRUEBA DE ANO     VRS008  
004870*                                    BISIESTO EN UN CAMBIO DE     VRS008  
004880*                                    SIGLO).                      VRS008  
004900*****************************************************************         
005000*  CODIGOS DE RETORNO (WS-CODIGO-RETORNO / RS-CODIGO-RETORNO):            
005100*     00 = CONTRATO EMITIDO CORRECTAMENTE                                 
005200*     10 = FECHA DE INICIO ANTERIOR A LA FECHA DEL SISTEMA                
005300*     11 = PRODUCTO NO EXISTE                                             
005400*     12 = CLIENTE NO EXISTE                                              
005500*     13 = CONTRATO YA EXISTE CON ESE NUMERO                              
005600*****************************************************************         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. IBM-370.                                                
006000 OBJECT-COMPUTER. IBM-370.                                                
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
006400     UPSI-0 ON STATUS IS WS-MODO-PRUEBA.                                  
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT VERS-PRODUCTO ASSIGN TO PRODUKT                               
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS IS WS-FS-PRODUCTO.                                   
007000                                                                          
007100     SELECT VERS-CLIENTE ASSIGN TO KUNDE                                  
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         FILE STATUS IS WS-FS-CLIENTE.                                    
007400                                                                          
007500     SELECT VERS-CONTRATO ASSIGN TO VERTRAG                               
007600         ORGANIZATION IS SEQUENTIAL                                       
007700         FILE STATUS IS WS-FS-CONTRATO.                                   
007800                                                                          
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100*-----------------------------------------------------------              
008200*  PRODUKT  - MAESTRO DE PRODUCTOS                                        
008300*-----------------------------------------------------------              
008400 FD  VERS-PRODUCTO                                                        
008500     LABEL RECORD IS STANDARD                                             
008600     VALUE OF FILE-ID IS "PRODUKT.DAT".                                   
008700 01  FD-PRODUCTO.                                                         
008800     05  FD-PR-ID            PIC 9(9).                                    
008900     05  FD-PR-KURZBEZ       PIC X(30).                                   
008950     05  FILLER              PIC X(01).                                   
009000                                                                          
009100*-----------------------------------------------------------              
009200*  KUNDE    - MAESTRO DE CLIENTES                                         
009300*-----------------------------------------------------------              
009400 FD  VERS-CLIENTE                                                         
009500     LABEL RECORD IS STANDARD                                             
009600     VALUE OF FILE-ID IS "KUNDE.DAT".                                     
009700 01  FD-CLIENTE.                                                          
009800     05  FD-CL-ID            PIC 9(9).                                    
009900     05  FD-CL-NOMBRE        PIC X(60).                                   
009950     05  FD-CL-NACIMIENTO    PIC 9(8).                                    
009960     05  FILLER              PIC X(01).                                   
010100                                                                          
010200*-----------------------------------------------------------              
010300*  VERTRAG  - CONTRATOS DE SEGURO                                         
010400*-----------------------------------------------------------              
010500 FD  VERS-CONTRATO                                                        
010600     LABEL RECORD IS STANDARD                                             
010700     VALUE OF FILE-ID IS "VERTRAG.DAT".                                   
010800 01  FD-CONTRATO.                                                         
010900     05  FD-CO-ID            PIC 9(9).                                    
011000     05  FD-CO-PRODUCTO-FK   PIC 9(9).                                    
011100     05  FD-CO-CLIENTE-FK    PIC 9(9).                                    
011200     05  FD-CO-INICIO        PIC 9(8).                                    
011250     05  FD-CO-TERMINO       PIC 9(8).                                    
011260     05  FILLER              PIC X(01).                                   
011400                                                                          
011500 WORKING-STORAGE SECTION.                                                 
011600 01  WS-FS-PRODUCTO          PIC X(2)  VALUE "00".                        
011700     88  FS-PRODUCTO-OK           VALUE "00".                             
011800     88  FS-PRODUCTO-EOF          VALUE "10".                             
011900 01  WS-FS-CLIENTE           PIC X(2)  VALUE "00".                        
012000     88  FS-CLIENTE-OK            VALUE "00".                             
012100     88  FS-CLIENTE-EOF           VALUE "10".                             
012200 01  WS-FS-CONTRATO          PIC X(2)  VALUE "00".                        
012300     88  FS-CONTRATO-OK           VALUE "00".                             
012400     88  FS-CONTRATO-EOF          VALUE "10".                             
012500                                                                          
012600 01  WS-MODO-PRUEBA          PIC X     VALUE "N".                         
012700     88  EN-MODO-PRUEBA           VALUE "S".                              
012800                                                                          
012900 01  WS-CONTADORES-Y-SUBS.                                                
013000     05  WS-PR-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
013100     05  WS-CL-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
013200     05  WS-CO-CONTADOR      PIC 9(4)  COMP VALUE ZERO.                   
013300     05  WS-IX-PR            PIC 9(4)  COMP VALUE ZERO.                   
013400     05  WS-IX-CL            PIC 9(4)  COMP VALUE ZERO.                   
013500     05  WS-IX-CO            PIC 9(4)  COMP VALUE ZERO.                   
013600     05  WS-RESIDUO-400      PIC 9(4)  COMP VALUE ZERO.                   
013700     05  WS-RESIDUO-100      PIC 9(4)  COMP VALUE ZERO.                   
013800     05  WS-RESIDUO-4        PIC 9(4)  COMP VALUE ZERO.                   
013850     05  WS-FIN-AAAA         PIC 9(4)  COMP VALUE ZERO.                   
013900     05  FILLER              PIC X(01).                                   
014000                                                                          
014100*-----------------------------------------------------------              
014200*  TABLA EN MEMORIA: PRODUKT (CARGADA AL INICIO)                          
014300*-----------------------------------------------------------              
014400 01  TB-PRODUCTOS.                                                        
014500     05  TB-PR-FILA OCCURS 500 TIMES.                                     
014600         10  TB-PR-ID        PIC 9(9).                                    
014700         10  TB-PR-KURZBEZ   PIC X(30).                                   
014800     05  FILLER              PIC X(01).                                   
014900                                                                          
015000*-----------------------------------------------------------              
015100*  TABLA EN MEMORIA: KUNDE (CARGADA AL INICIO)                            
015200*-----------------------------------------------------------              
015300 01  TB-CLIENTES.                                                         
015400     05  TB-CL-FILA OCCURS 2000 TIMES.                                    
015500         10  TB-CL-ID          PIC 9(9).                                  
015600         10  TB-CL-NOMBRE      PIC X(60).                                 
015700         10  TB-CL-NACIMIENTO  PIC 9(8).                                  
015800     05  FILLER              PIC X(01).                                   
015900                                                                          
016000*-----------------------------------------------------------              
016100*  TABLA EN MEMORIA: VERTRAG (CARGADA PARA VALIDAR UNICIDAD)              
016200*-----------------------------------------------------------              
016300 01  TB-CONTRATOS.                                                        
016400     05  TB-CO-FILA OCCURS 2000 TIMES.                                    
016500         10  TB-CO-ID          PIC 9(9).                                  
016600     05  FILLER              PIC X(01).                                   
016700                                                                          
016800*-----------------------------------------------------------              
016900*  TABLA DE DIAS POR MES (PARA CALCULO DE VENCIMIENTO)                    
017000*-----------------------------------------------------------              
017100 01  WS-TABLA-DIAS-INICIAL.                                               
017200     05  FILLER              PIC X(24) VALUE                              
017300         "312831303130313130313031".                                      
017400 01  WS-TABLA-DIAS REDEFINES WS-TABLA-DIAS-INICIAL.                       
017500     05  WS-DIAS-DEL-MES OCCURS 12 TIMES PIC 99.                          
017600                                                                          
017700*-----------------------------------------------------------              
017800*  FECHA DEL SISTEMA (ACCEPT FROM DATE, 6 DIGITOS)                        
017900*-----------------------------------------------------------              
018000 01  WS-FECHA-SISTEMA-6      PIC 9(6).                                    
018100 01  WS-FECHA-HOY.                                                        
018200     05  WS-HOY-CC           PIC 99     VALUE 20.                         
018300     05  WS-HOY-RESTO        PIC 9(6).                                    
018400 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
018500     05  WS-HOY-NUM          PIC 9(8).                                    
018600 01  WS-FECHA-HOY-COMPLETA   PIC 9(8).                                    
018700                                                                          
018800*-----------------------------------------------------------              
018900*  DESCOMPOSICION DE FECHAS DE TRABAJO (INICIO / TERMINO)                 
019000*-----------------------------------------------------------              
019100 01  WS-FECHA-INICIO         PIC 9(8).                                    
019200 01  WS-FECHA-INICIO-R REDEFINES WS-FECHA-INICIO.                         
019300     05  WS-INI-CC           PIC 99.                                      
019400     05  WS-INI-AA           PIC 99.                                      
019500     05  WS-INI-MM           PIC 99.                                      
019600     05  WS-INI-DD           PIC 99.                                      
019700                                                                          
019800 01  WS-FECHA-TERMINO        PIC 9(8).                                    
019900 01  WS-FECHA-TERMINO-R REDEFINES WS-FECHA-TERMINO.                       
020000     05  WS-FIN-CC           PIC 99.                                      
020100     05  WS-FIN-AA           PIC 99.                                      
020200     05  WS-FIN-MM           PIC 99.                                      
020300     05  WS-FIN-DD           PIC 99.                                      
020400                                                                          
020500 01  WS-VARIABLES-DE-TRABAJO.                                             
020600     05  WS-CODIGO-RETORNO   PIC 99     COMP VALUE ZERO.                  
020700     05  WS-BISIESTO-SW      PIC X      VALUE "N".                        
020800         88  ANO-BISIESTO         VALUE "S".                              
020900     05  FILLER              PIC X(01).                                   
021000                                                                          
021100 LINKAGE SECTION.                                                         
021200*-----------------------------------------------------------              
021300*  REGISTRO DE TRANSACCION (LLEGA DESDE MENU4VERS)                        
021400*-----------------------------------------------------------              
021500 01  LK-TRANS-RECORD.                                                     
021600     05  TR-CODIGO           PIC 9(1).                                    
021700     05  TR-DATOS            PIC X(79).                                   
021800 01  LK-TRANS-R1 REDEFINES LK-TRANS-RECORD.                               
021900     05  FILLER              PIC 9(1).                                    
022000     05  TR1-CONTRATO-ID     PIC 9(9).                                    
022100     05  TR1-PRODUCTO-FK     PIC 9(9).                                    
022200     05  TR1-CLIENTE-FK      PIC 9(9).                                    
022300     05  TR1-INICIO          PIC 9(8).                                    
022400     05  FILLER              PIC X(44).                                   
022500                                                                          
022600*-----------------------------------------------------------              
022700*  REGISTRO DE RESULTADO (VUELVE A MENU4VERS)                             
022800*-----------------------------------------------------------              
022900 01  LK-RESULT-RECORD.                                                    
023000     05  RS-CODIGO-RETORNO   PIC 99.                                      
023100     05  RS-DATOS            PIC X(78).                                   
023200 01  LK-RESULT-R1 REDEFINES LK-RESULT-RECORD.                             
023300     05  FILLER              PIC 99.                                      
023400     05  RS1-CONTRATO-ID     PIC 9(9).                                    
023500     05  RS1-TERMINO         PIC 9(8).                                    
023600     05  FILLER              PIC X(61).                                   
023700                                                                          
023800 PROCEDURE DIVISION USING LK-TRANS-RECORD LK-RESULT-RECORD.               
023900*-----------------------------------------------------------              
024000 0000-INICIO.                                                             
024100*-----------------------------------------------------------              
024200     MOVE ZERO               TO WS-CODIGO-RETORNO.                        
024300     PERFORM 1000-CARGAR-TABLAS THRU 1000-EXIT.                           
024400     PERFORM 2000-VALIDAR THRU 2000-EXIT.                                 
024500     IF WS-CODIGO-RETORNO NOT = ZERO                                      
024600         GO TO 9000-DEVOLVER-RESULTADO                                    
024700     END-IF.                                                              
024800     PERFORM 3000-CALCULAR-VENCIMIENTO THRU 3000-EXIT.                    
024900     PERFORM 4000-GRABAR-CONTRATO THRU 4000-EXIT.                         
025000     GO TO 9000-DEVOLVER-RESULTADO.                                       
025100*-----------------------------------------------------------              
025200 1000-CARGAR-TABLAS.                                                      
025300*-----------------------------------------------------------              
025400     PERFORM 1100-CARGAR-PRODUCTOS THRU 1100-EXIT.                        
025500     PERFORM 1200-CARGAR-CLIENTES THRU 1200-EXIT.                         
025600     PERFORM 1300-CARGAR-CONTRATOS THRU 1300-EXIT.                        
025700 1000-EXIT.                                                               
025800     EXIT.                                                                
025900*-----------------------------------------------------------              
026000 1100-CARGAR-PRODUCTOS.                                                   
026100*-----------------------------------------------------------              
026200     OPEN INPUT VERS-PRODUCTO.                                            
026300 1110-LEER-PRODUCTO.                                                      
026400     READ VERS-PRODUCTO NEXT RECORD                                       
026500         AT END GO TO 1100-EXIT                                           
026600     END-READ.                                                            
026700     ADD 1 TO WS-PR-CONTADOR.                                             
026800     MOVE FD-PR-ID      TO TB-PR-ID (WS-PR-CONTADOR).                     
026900     MOVE FD-PR-KURZBEZ TO TB-PR-KURZBEZ (WS-PR-CONTADOR).                
027000     GO TO 1110-LEER-PRODUCTO.                                            
027100 1100-EXIT.                                                               
027200     CLOSE VERS-PRODUCTO.                                                 
027300     EXIT.                                                                
027400*-----------------------------------------------------------              
027500 1200-CARGAR-CLIENTES.                                                    
027600*-----------------------------------------------------------              
027700     OPEN INPUT VERS-CLIENTE.                                             
027800 1210-LEER-CLIENTE.                                                       
027900     READ VERS-CLIENTE NEXT RECORD                                        
028000         AT END GO TO 1200-EXIT                                           
028100     END-READ.                                                            
028200     ADD 1 TO WS-CL-CONTADOR.                                             
028300     MOVE FD-CL-ID         TO TB-CL-ID (WS-CL-CONTADOR).                  
028400     MOVE FD-CL-NOMBRE     TO TB-CL-NOMBRE (WS-CL-CONTADOR).              
028500     MOVE FD-CL-NACIMIENTO TO TB-CL-NACIMIENTO (WS-CL-CONTADOR).          
028600     GO TO 1210-LEER-CLIENTE.                                             
028700 1200-EXIT.                                                               
028800     CLOSE VERS-CLIENTE.                                                  
028900     EXIT.                                                                
029000*-----------------------------------------------------------              
029100 1300-CARGAR-CONTRATOS.                                                   
029200*-----------------------------------------------------------              
029300     OPEN INPUT VERS-CONTRATO.                                            
029400 1310-LEER-CONTRATO.                                                      
029500     READ VERS-CONTRATO NEXT RECORD                                       
029600         AT END GO TO 1300-EXIT                                           
029700     END-READ.                                                            
029800     ADD 1 TO WS-CO-CONTADOR.                                             
029900     MOVE FD-CO-ID TO TB-CO-ID (WS-CO-CONTADOR).                          
030000     GO TO 1310-LEER-CONTRATO.                                            
030100 1300-EXIT.                                                               
030200     CLOSE VERS-CONTRATO.                                                 
030300     EXIT.                                                                
030400*-----------------------------------------------------------              
030500 2000-VALIDAR.                                                            
030600*-----------------------------------------------------------              
030700     PERFORM 2010-VALIDAR-FECHA THRU 2010-EXIT.                           
030800     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 2000-EXIT END-IF.              
030900     PERFORM 2020-VALIDAR-PRODUCTO THRU 2020-EXIT.                        
031000     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 2000-EXIT END-IF.              
031100     PERFORM 2030-VALIDAR-CLIENTE THRU 2030-EXIT.                         
031200     IF WS-CODIGO-RETORNO NOT = ZERO GO TO 2000-EXIT END-IF.              
031300     PERFORM 2040-VALIDAR-CONTRATO-UNICO THRU 2040-EXIT.                  
031400 2000-EXIT.                                                               
031500     EXIT.                                                                
031600*-----------------------------------------------------------              
031700 2010-VALIDAR-FECHA.                                                      
031800*-----------------------------------------------------------              
031900*    CAMBIO Y2K-009: EL SIGLO DE LA FECHA DEL SISTEMA SE                  
032000*    ANTEPONE EN FORMA FIJA COMO "20" (VER BITACORA).                     
032100     ACCEPT WS-FECHA-SISTEMA-6 FROM DATE.                                 
032200     MOVE WS-FECHA-SISTEMA-6 TO WS-HOY-RESTO.                             
032300     MOVE 20                 TO WS-HOY-CC.                                
032400     MOVE WS-HOY-NUM         TO WS-FECHA-HOY-COMPLETA.                    
032500     MOVE TR1-INICIO         TO WS-FECHA-INICIO.                          
032600     IF WS-FECHA-INICIO < WS-FECHA-HOY-COMPLETA                           
032700         MOVE 10 TO WS-CODIGO-RETORNO                                     
032800     END-IF.                                                              
032900 2010-EXIT.                                                               
033000     EXIT.                                                                
033100*-----------------------------------------------------------              
033200 2020-VALIDAR-PRODUCTO.                                                   
033300*-----------------------------------------------------------              
033400     MOVE 11 TO WS-CODIGO-RETORNO.                                        
033500     MOVE ZERO TO WS-IX-PR.                                               
033600 2021-BUSCAR-PRODUCTO.                                                    
033700     ADD 1 TO WS-IX-PR.                                                   
033800     IF WS-IX-PR > WS-PR-CONTADOR                                         
033900         GO TO 2020-EXIT                                                  
034000     END-IF.                                                              
034100     IF TB-PR-ID (WS-IX-PR) = TR1-PRODUCTO-FK                             
034200         MOVE ZERO TO WS-CODIGO-RETORNO                                   
034300         GO TO 2020-EXIT                                                  
034400     END-IF.                                                              
034500     GO TO 2021-BUSCAR-PRODUCTO.                                          
034600 2020-EXIT.                                                               
034700     EXIT.                                                                
034800*-----------------------------------------------------------              
034900 2030-VALIDAR-CLIENTE.                                                    
035000*-----------------------------------------------------------              
035100     MOVE 12 TO WS-CODIGO-RETORNO.                                        
035200     MOVE ZERO TO WS-IX-CL.                                               
035300 2031-BUSCAR-CLIENTE.                                                     
035400     ADD 1 TO WS-IX-CL.                                                   
035500     IF WS-IX-CL > WS-CL-CONTADOR                                         
035600         GO TO 2030-EXIT                                                  
035700     END-IF.                                                              
035800     IF TB-CL-ID (WS-IX-CL) = TR1-CLIENTE-FK                              
035900         MOVE ZERO TO WS-CODIGO-RETORNO                                   
036000         GO TO 2030-EXIT                                                  
036100     END-IF.                                                              
036200     GO TO 2031-BUSCAR-CLIENTE.                                           
036300 2030-EXIT.                                                               
036400     EXIT.                                                                
036500*-----------------------------------------------------------              
036600 2040-VALIDAR-CONTRATO-UNICO.                                             
036700*-----------------------------------------------------------              
036800     MOVE ZERO TO WS-IX-CO.                                               
036900 2041-BUSCAR-CONTRATO.                                                    
037000     ADD 1 TO WS-IX-CO.                                                   
037100     IF WS-IX-CO > WS-CO-CONTADOR                                         
037200         GO TO 2040-EXIT                                                  
037300     END-IF.                                                              
037400     IF TB-CO-ID (WS-IX-CO) = TR1-CONTRATO-ID                             
037500         MOVE 13 TO WS-CODIGO-RETORNO                                     
037600         GO TO 2040-EXIT                                                  
037700     END-IF.                                                              
037800     GO TO 2041-BUSCAR-CONTRATO.                                          
037900 2040-EXIT.                                                               
038000     EXIT.                                                                
038100*-----------------------------------------------------------              
038200 3000-CALCULAR-VENCIMIENTO.                                               
038300*-----------------------------------------------------------              
038400     MOVE WS-FECHA-INICIO TO WS-FECHA-TERMINO.                            
038410*    MNT-183: EL ANO SE SUMA EN 4 DIGITOS (CC*100+AA) PARA                
038420*    QUE EL SIGLO QUEDE CORRECTO EN UN CAMBIO DE SIGLO.                   
038430     COMPUTE WS-FIN-AAAA = (WS-FIN-CC * 100 + WS-FIN-AA) + 1.             
038440     DIVIDE WS-FIN-AAAA BY 100 GIVING WS-FIN-CC                           
038450         REMAINDER WS-FIN-AA.                                             
038600     PERFORM 3100-RESTAR-UN-DIA THRU 3100-EXIT.                           
038700 3000-EXIT.                                                               
038800     EXIT.                                                                
038900*-----------------------------------------------------------              
039000 3100-RESTAR-UN-DIA.                                                      
039100*-----------------------------------------------------------              
039200     IF WS-FIN-DD > 1                                                     
039300         SUBTRACT 1 FROM WS-FIN-DD                                        
039400         GO TO 3100-EXIT                                                  
039500     END-IF.                                                              
039600     IF WS-FIN-MM = 1                                                     
039700         MOVE 12 TO WS-FIN-MM                                             
039800         COMPUTE WS-FIN-AAAA = (WS-FIN-CC * 100 + WS-FIN-AA) - 1          
039810         DIVIDE WS-FIN-AAAA BY 100 GIVING WS-FIN-CC                       
039820             REMAINDER WS-FIN-AA                                          
039900     ELSE                                                                 
040000         SUBTRACT 1 FROM WS-FIN-MM                                        
040100     END-IF.                                                              
040200     PERFORM 3200-VERIFICAR-BISIESTO THRU 3200-EXIT.                      
040300     MOVE WS-DIAS-DEL-MES (WS-FIN-MM) TO WS-FIN-DD.                       
040400     IF WS-FIN-MM = 2 AND ANO-BISIESTO                                    
040500         MOVE 29 TO WS-FIN-DD                                             
040600     END-IF.                                                              
040700 3100-EXIT.                                                               
040800     EXIT.                                                                
040900*-----------------------------------------------------------              
041000 3200-VERIFICAR-BISIESTO.                                                 
041100*-----------------------------------------------------------              
041200*    BISIESTO: DIVISIBLE POR 4, Y SI ES DIVISIBLE POR 100                 
041300*    DEBE SERLO TAMBIEN POR 400 (REGLA GREGORIANA COMPLETA).              
041400     MOVE "N" TO WS-BISIESTO-SW.                                          
041410*    MNT-183: LA PRUEBA DE BISIESTO SE HACE SOBRE EL ANO                  
041420*    COMPLETO DE 4 DIGITOS, NO SOLO LOS 2 DE WS-FIN-AA.                   
041430     COMPUTE WS-FIN-AAAA = WS-FIN-CC * 100 + WS-FIN-AA.                   
041500     DIVIDE WS-FIN-AAAA BY 4 GIVING WS-RESIDUO-4                          
041600         REMAINDER WS-RESIDUO-4.                                          
041700     IF WS-RESIDUO-4 = ZERO                                               
041800         DIVIDE WS-FIN-AAAA BY 100 GIVING WS-RESIDUO-100                  
041900             REMAINDER WS-RESIDUO-100                                     
042000         IF WS-RESIDUO-100 NOT = ZERO                                     
042100             MOVE "S" TO WS-BISIESTO-SW                                   
042200         ELSE                                                             
042300             DIVIDE WS-FIN-AAAA BY 400 GIVING WS-RESIDUO-400              
042400                 REMAINDER WS-RESIDUO-400                                 
042500             IF WS-RESIDUO-400 = ZERO                                     
042600                 MOVE "S" TO WS-BISIESTO-SW                               
042700             END-IF                                                       
042800         END-IF                                                           
042900     END-IF.                                                              
043000 3200-EXIT.                                                               
043100     EXIT.                                                                
043200*-----------------------------------------------------------              
043300 4000-GRABAR-CONTRATO.                                                    
043400*-----------------------------------------------------------              
043500     MOVE TR1-CONTRATO-ID  TO FD-CO-ID.                                   
043600     MOVE TR1-PRODUCTO-FK  TO FD-CO-PRODUCTO-FK.                          
043700     MOVE TR1-CLIENTE-FK   TO FD-CO-CLIENTE-FK.                           
043800     MOVE WS-FECHA-INICIO  TO FD-CO-INICIO.                               
043900     MOVE WS-FECHA-TERMINO TO FD-CO-TERMINO.                              
044000     OPEN EXTEND VERS-CONTRATO.                                           
044100     WRITE FD-CONTRATO.                                                   
044200     CLOSE VERS-CONTRATO.                                                 
044300     MOVE TR1-CONTRATO-ID  TO RS1-CONTRATO-ID.                            
044400     MOVE WS-FECHA-TERMINO TO RS1-TERMINO.                                
044500 4000-EXIT.                                                               
044600     EXIT.                                                                
044700*-----------------------------------------------------------              
044800 9000-DEVOLVER-RESULTADO.                                                 
044900*-----------------------------------------------------------              
045000     MOVE WS-CODIGO-RETORNO TO RS-CODIGO-RETORNO.                         
045100     GOBACK.                                                              
